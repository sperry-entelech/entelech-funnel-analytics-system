000100******************************************************************        
000200*  COPY LIBRARY  :  STAGES                                       *        
000300*  SISTEMA       :  ANALISIS DE EMBUDO DE VENTAS (EMBU1)         *        
000400*  DESCRIPCION    :  MAESTRO DE ETAPAS DEL EMBUDO DE VENTAS --   *        
000500*                    OCHO ETAPAS EN SECUENCIA FIJA, DE LEAD      *        
000600*                    GENERADO HASTA CONTRATO FIRMADO O PERDIDO.  *        
000700*  LONGITUD       :  0037 BYTES  (SIN BYTES DE RESERVA).         *        
000800******************************************************************        
000900        01  REG-STAGES.                                                   
001000           05  FS-STAGE-ID                 PIC 9(02).                     
001100               88  FS-ETAPA-LEAD-GEN           VALUE 1.                   
001200               88  FS-ETAPA-LLAM-PROG          VALUE 2.                   
001300               88  FS-ETAPA-LLAM-COMP          VALUE 3.                   
001400               88  FS-ETAPA-PROP-ENVIADA       VALUE 4.                   
001500               88  FS-ETAPA-PROP-REVISION      VALUE 5.                   
001600               88  FS-ETAPA-NEGOCIACION        VALUE 6.                   
001700               88  FS-ETAPA-CONTR-FIRMADO      VALUE 7.                   
001800               88  FS-ETAPA-PERDIDA            VALUE 8.                   
001900           05  FS-STAGE-NAME               PIC X(30).                     
002000           05  FS-STAGE-ORDER              PIC 9(02).                     
002100           05  FS-EXPECTED-DAYS            PIC 9(03).                     
