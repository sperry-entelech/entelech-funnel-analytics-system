000100******************************************************************        
000200*  COPY LIBRARY  :  LEADSRC                                      *        
000300*  SISTEMA       :  ANALISIS DE EMBUDO DE VENTAS (EMBU1)         *        
000400*  DESCRIPCION    :  MAESTRO DE FUENTES DE PROSPECCION (LEAD     *        
000500*                    SOURCES) -- ORIGEN, CATEGORIA, VENTANA DE   *        
000600*                    ATRIBUCION Y COSTO POR PROSPECTO.           *        
000700*  LONGITUD       :  0060 BYTES  (SIN BYTES DE RESERVA; EL       *        
000800*                    MAESTRO ES EXTERNO AL SISTEMA).             *        
000900******************************************************************        
001000        01  REG-LEADSRC.                                                  
001100           05  LS-SOURCE-ID                PIC 9(04).                     
001200           05  LS-SOURCE-NAME              PIC X(30).                     
001300           05  LS-SOURCE-CATEGORY          PIC X(15).                     
001400               88  LS-CAT-LINKEDIN             VALUE 'linkedin'.          
001500               88  LS-CAT-REFERRAL             VALUE 'referral'.          
001600               88  LS-CAT-COLD-OUTREACH        VALUE 'cold_outreach'.     
001700               88  LS-CAT-WEBSITE              VALUE 'website'.           
001800               88  LS-CAT-EVENT                VALUE 'event'.             
001900               88  LS-CAT-OTHER                VALUE 'other'.             
002000           05  LS-ATTR-WINDOW-DAYS         PIC 9(03).                     
002100           05  LS-COST-PER-LEAD            PIC S9(05)V99.                 
002200           05  LS-ACTIVE-FLAG              PIC X(01).                     
002300               88  LS-FUENTE-ACTIVA            VALUE 'Y'.                 
002400               88  LS-FUENTE-INACTIVA          VALUE 'N'.                 
