000100******************************************************************        
000200*  COPY LIBRARY  :  DISCCALL                                     *        
000300*  SISTEMA       :  ANALISIS DE EMBUDO DE VENTAS (EMBU1)         *        
000400*  DESCRIPCION    :  TRANSACCION DE LLAMADA DE DESCUBRIMIENTO    *        
000500*                    (DISCOVERY CALL) PROGRAMADA PARA UN         *        
000600*                    PROSPECTO.                                  *        
000700*  LONGITUD       :  0035 BYTES  (SIN BYTES DE RESERVA).         *        
000800******************************************************************        
000900        01  REG-DISCCALL.                                                 
001000           05  DC-CALL-ID                  PIC 9(06).                     
001100           05  DC-PROSPECT-ID              PIC 9(06).                     
001200           05  DC-SCHEDULED-DATE           PIC 9(08).                     
001300           05  DC-CALL-STATUS              PIC X(12).                     
001400               88  DC-EST-PROGRAMADA           VALUE 'SCHEDULED'.         
001500               88  DC-EST-COMPLETADA           VALUE 'COMPLETED'.         
001600               88  DC-EST-NO-SHOW              VALUE 'NO-SHOW'.           
001700               88  DC-EST-CANCELADA            VALUE 'CANCELLED'.         
001800               88  DC-EST-REPROGRAMADA         VALUE 'RESCHEDULED'.       
001900           05  DC-QUAL-SCORE               PIC 9(03).                     
