000100******************************************************************        
000200*  COPY LIBRARY  :  JOURNEY                                      *        
000300*  SISTEMA       :  ANALISIS DE EMBUDO DE VENTAS (EMBU1)         *        
000400*  DESCRIPCION    :  TRANSACCION DE TRAYECTORIA DEL PROSPECTO -- *        
000500*                    FECHA DE ENTRADA Y SALIDA DE CADA ETAPA DEL *        
000600*                    EMBUDO. FECHA DE SALIDA EN CEROS SI EL      *        
000700*                    PROSPECTO AUN PERMANECE EN LA ETAPA.        *        
000800*  LONGITUD       :  0030 BYTES  (SIN BYTES DE RESERVA).         *        
000900******************************************************************        
001000        01  REG-JOURNEY.                                                  
001100           05  JN-JOURNEY-ID               PIC 9(06).                     
001200           05  JN-PROSPECT-ID              PIC 9(06).                     
001300           05  JN-STAGE-ID                 PIC 9(02).                     
001400           05  JN-ENTERED-DATE             PIC 9(08).                     
001500           05  JN-EXITED-DATE              PIC 9(08).                     
001600               88  JN-SIGUE-EN-ETAPA           VALUE 0.                   
