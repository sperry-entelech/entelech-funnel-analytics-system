000100******************************************************************        
000200*  COPY LIBRARY  :  PROPOSAL                                     *        
000300*  SISTEMA       :  ANALISIS DE EMBUDO DE VENTAS (EMBU1)         *        
000400*  DESCRIPCION    :  TRANSACCION DE PROPUESTA ENVIADA A UN       *        
000500*                    PROSPECTO.                                  *        
000600*  LONGITUD       :  0041 BYTES  (SIN BYTES DE RESERVA).         *        
000700******************************************************************        
000800        01  REG-PROPOSAL.                                                 
000900           05  PP-PROPOSAL-ID              PIC 9(06).                     
001000           05  PP-PROSPECT-ID              PIC 9(06).                     
001100           05  PP-PROPOSAL-AMOUNT          PIC S9(07)V99.                 
001200           05  PP-PROPOSAL-DATE            PIC 9(08).                     
001300           05  PP-PROPOSAL-STATUS          PIC X(12).                     
001400               88  PP-EST-BORRADOR             VALUE 'DRAFT'.             
001500               88  PP-EST-ENVIADA              VALUE 'SENT'.              
001600               88  PP-EST-VISTA                VALUE 'VIEWED'.            
001700               88  PP-EST-EN-REVISION          VALUE 'REVIEW'.            
001800               88  PP-EST-ACEPTADA             VALUE 'ACCEPTED'.          
001900               88  PP-EST-RECHAZADA            VALUE 'REJECTED'.          
002000               88  PP-EST-EXPIRADA             VALUE 'EXPIRED'.           
