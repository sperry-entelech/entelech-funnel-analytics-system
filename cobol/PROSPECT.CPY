000100******************************************************************        
000200*  COPY LIBRARY  :  PROSPECT                                     *        
000300*  SISTEMA       :  ANALISIS DE EMBUDO DE VENTAS (EMBU1)         *        
000400*  DESCRIPCION    :  TRANSACCION DE PROSPECTO (LEAD) CAPTADO,    *        
000500*                    CON SU FUENTE DE ORIGEN Y PUNTAJE DE        *        
000600*                    CALIFICACION.                               *        
000700*  LONGITUD       :  0086 BYTES  (SIN BYTES DE RESERVA).         *        
000800******************************************************************        
000900        01  REG-PROSPECT.                                                 
001000           05  PR-PROSPECT-ID              PIC 9(06).                     
001100           05  PR-EMAIL                    PIC X(40).                     
001200           05  PR-COMPANY-NAME             PIC X(25).                     
001300           05  PR-LEAD-SOURCE-ID           PIC 9(04).                     
001400           05  PR-LEAD-SCORE               PIC 9(03).                     
001500           05  PR-CREATED-DATE             PIC 9(08).                     
001600                                                                          
001700*    DESGLOSE DE PR-CREATED-DATE PARA CALCULO DE CICLO                    
001800        01  PR-CREATED-DATE-R REDEFINES REG-PROSPECT.                     
001900           05  FILLER                      PIC X(78).                     
002000           05  PR-CREATED-AAAA             PIC 9(04).                     
002100           05  PR-CREATED-MM               PIC 9(02).                     
002200           05  PR-CREATED-DD               PIC 9(02).                     
