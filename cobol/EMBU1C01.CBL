000100******************************************************************        
000200*  FECHA       :  08/03/1991                                     *        
000300*  PROGRAMADOR :  ERICK RAMIREZ (EEDR)                           *        
000400*  APLICACION  :  MERCADEO Y VENTAS / ANALISIS DE EMBUDO         *        
000500*  PROGRAMA    :  EMBU1C01                                       *        
000600*  TIPO        :  BATCH                                          *        
000700*  DESCRIPCION :  CORRIDA PERIODICA QUE LEE MAESTROS DE          *        
000800*                 FUENTES DE PROSPECCION Y ETAPAS DEL            *        
000900*                 EMBUDO, MAS LAS TRANSACCIONES DE               *        
001000*                 PROSPECTOS, LLAMADAS, PROPUESTAS,              *        
001100*                 CONTRATOS Y TRAYECTORIA; CALCULA LAS           *        
001200*                 METRICAS DE CONVERSION, DESEMPENO POR          *        
001300*                 FUENTE, CUELLOS DE BOTELLA, ATRIBUCION         *        
001400*                 DE INGRESOS, COMPARACION CONTRA                *        
001500*                 BENCHMARKS DE LA INDUSTRIA Y EMITE EL          *        
001600*                 REPORTE DE INSIGHTS ESTRATEGICOS.              *        
001700*  ARCHIVOS    :  CONTROL=C,LEADSRC=C,STAGES=C,PROSPECT=C        *        
001800*               : DISCCALL=C,PROPOSAL=C,CONTRACT=C               *        
001900*               : JOURNEY=C, REPORT=A                            *        
002000*  ACCION (ES) :  C=CONSULTA, R=REPORTE                          *        
002100*  INSTALADO   :  DD/MM/AAAA                                     *        
002200*  BPM/RATIONAL:  331402                                         *        
002300*  NOMBRE      :  ANALISIS MENSUAL DE EMBUDO DE VENTAS           *        
002400******************************************************************        
002500*                   B I T A C O R A   D E   C A M B I O S                 
002600******************************************************************        
002700* FECHA       PROGRAMADOR  TICKET     DESCRIPCION                         
002800* ----------  -----------  ---------  --------------------------          
002900* 08/03/1991  EEDR         BPM331402  VERSION INICIAL: METRICAS DE        
003000*                                     CONVERSION Y DESEMPENO POR          
003100*                                     FUENTE (UNIDADES 1 Y 2).            
003200* 22/07/1991  EEDR         BPM331498  SE AGREGA IDENTIFICACION DE         
003300*                                     CUELLOS DE BOTELLA POR ETAPA        
003400*                                     (UNIDAD 3) CON SEVERIDAD Y          
003500*                                     RECOMENDACIONES.                    
003600* 14/02/1992  PEDR         BPM331560  SE AGREGA ATRIBUCION DE             
003700*                                     INGRESOS POR FUENTE, MODELO         
003800*                                     PRIMER TOQUE (UNIDAD 4).            
003900* 30/09/1993  EEDR         BPM331611  SE AGREGA COMPARACION CONTRA        
004000*                                     BENCHMARKS DE LA INDUSTRIA Y        
004100*                                     CALIFICACION DE SALUD DEL           
004200*                                     EMBUDO (UNIDAD 5).                  
004300* 11/04/1995  JOML         BPM331650  SE AGREGAN INSIGHTS ESTRATE-        
004400*                                     GICOS, RIESGOS, OPORTUNIDADES       
004500*                                     Y ENFOQUE RECOMENDADO.              
004600* 19/01/1998  EEDR         BPM331699  SE AGREGA PRONOSTICO A 30/90        
004700*                                     DIAS Y METAS DE LA GERENCIA.        
004800* 03/11/1998  EEDR         Y2K-0112   REVISION Y2K: SE CONFIRMA QUE       
004900*                                     TODAS LAS FECHAS DE ENTRADA         
005000*                                     SON AAAAMMDD DE 4 DIGITOS DE        
005100*                                     ANIO; NO SE ENCONTRO USO DE         
005200*                                     AA DE 2 DIGITOS EN ESTE             
005300*                                     PROGRAMA. SIN CAMBIOS DE COD.       
005400* 25/08/1999  PEDR         BPM331730  SE AGREGAN LAS 5 RECOMENDA-         
005500*                                     CIONES ESTRATEGICAS DE CIERRE       
005600*                                     DE REPORTE (UNIDAD 5, SEC.8).       
005700* 17/05/2001  JOML         BPM331788  CORRECCION: EL COSTO POR            
005800*                                     ADQUISICION SE CALCULABA CON        
005900*                                     EL TOTAL DE FUENTES Y NO CON        
006000*                                     EL PROMEDIO DE COSTO POR LEAD       
006100*                                     EN RANGO. VER METRICAS.BAS-04.      
006200* 06/09/2004  EEDR         BPM331820  SE AMPLIA TABLA TAB-FUENTES DE      
006300*                                     080 A 200 OCURRENCIAS POR           
006400*                                     CRECIMIENTO DE CATALOGO.            
006500* 12/03/2007  PEDR         BPM331835  CORRECCION: EL INGRESO POR          
006600*                                     CONTRATO NO SE ESTABA SUMANDO       
006700*                                     AL TOTAL DE LA UNIDAD 1 NI AL       
006800*                                     ACUMULADOR DE LA FUENTE (TF-        
006900*                                     INGRESO-TOTAL) PORQUE 225-ACU-      
007000*                                     MULA-INGRESO-FUENTE NUNCA SE        
007100*                                     PERFORMABA; ADEMAS SE DETECTO       
007200*                                     QUE LOS CONTRATOS DE PROSPEC-       
007300*                                     TOS FUERA DE RANGO CONTAMINA-       
007400*                                     BAN EL PROMEDIO DE TICKET Y         
007500*                                     DIAS DE CICLO. SE PASAN LOS         
007600*                                     CONTRATOS POR UN SUBTOTAL DEL       
007700*                                     PROSPECTO (WKS-PROS-INGRESO-        
007800*                                     CTR/WKS-PROS-DIAS-CICLO) Y          
007900*                                     SOLO SE ACUMULAN A LO GLOBAL Y      
008000*                                     A LA FUENTE CUANDO EL PROS-         
008100*                                     PECTO QUEDA EN RANGO, DESDE         
008200*                                     220-ACUMULA-PROSPECTO.              
008300******************************************************************        
008400                                                                          
008500 IDENTIFICATION DIVISION.                                                 
008600 PROGRAM-ID.                    EMBU1C01.                                 
008700 AUTHOR.                        ERICK RAMIREZ.                            
008800 INSTALLATION.                  MERCADEO Y VENTAS.                        
008900 DATE-WRITTEN.                  08/03/1991.                               
009000 DATE-COMPILED.                 08/03/1991.                               
009100 SECURITY.                      USO INTERNO - DEPARTAMENTO DE             
009200-                        MERCADEO Y VENTAS.                               
009300                                                                          
009400 ENVIRONMENT DIVISION.                                                    
009500 CONFIGURATION SECTION.                                                   
009600 SPECIAL-NAMES.                                                           
009700     C01 IS TOP-OF-FORM.                                                  
009800                                                                          
009900 INPUT-OUTPUT SECTION.                                                    
010000 FILE-CONTROL.                                                            
010100*              A R C H I V O S   D E   E N T R A D A                      
010200     SELECT CONTROL  ASSIGN   TO CONTROL                                  
010300-          ORGANIZATION     IS LINE SEQUENTIAL                            
010400-          FILE STATUS      IS FS-CONTROL.                                
010500     SELECT LEADSRC  ASSIGN   TO LEADSRC                                  
010600-          ORGANIZATION     IS LINE SEQUENTIAL                            
010700-          FILE STATUS      IS FS-LEADSRC.                                
010800     SELECT STAGES   ASSIGN   TO STAGES                                   
010900-          ORGANIZATION     IS LINE SEQUENTIAL                            
011000-          FILE STATUS      IS FS-STAGES.                                 
011100     SELECT PROSPECT ASSIGN   TO PROSPECT                                 
011200-          ORGANIZATION     IS LINE SEQUENTIAL                            
011300-          FILE STATUS      IS FS-PROSPECT.                               
011400     SELECT DISCCALL ASSIGN   TO DISCCALL                                 
011500-          ORGANIZATION     IS LINE SEQUENTIAL                            
011600-          FILE STATUS      IS FS-DISCCALL.                               
011700     SELECT PROPOSAL ASSIGN   TO PROPOSAL                                 
011800-          ORGANIZATION     IS LINE SEQUENTIAL                            
011900-          FILE STATUS      IS FS-PROPOSAL.                               
012000     SELECT CONTRACT ASSIGN   TO CONTRACT                                 
012100-          ORGANIZATION     IS LINE SEQUENTIAL                            
012200-          FILE STATUS      IS FS-CONTRACT.                               
012300     SELECT JOURNEY  ASSIGN   TO JOURNEY                                  
012400-          ORGANIZATION     IS LINE SEQUENTIAL                            
012500-          FILE STATUS      IS FS-JOURNEY.                                
012600*              A R C H I V O S   D E   S A L I D A                        
012700     SELECT REPORT   ASSIGN   TO REPORT                                   
012800-          ORGANIZATION     IS LINE SEQUENTIAL                            
012900-          FILE STATUS      IS FS-REPORT.                                 
013000                                                                          
013100 DATA DIVISION.                                                           
013200 FILE SECTION.                                                            
013300******************************************************************        
013400*               D E F I N I C I O N   D E   A R C H I V O S               
013500******************************************************************        
013600*   PARAMETROS DE CORRIDA (FECHAS DEL PERIODO DE ANALISIS)                
013700     FD  CONTROL.                                                         
013800        COPY CONTROL.                                                     
013900*   MAESTRO DE FUENTES DE PROSPECCION                                     
014000     FD  LEADSRC.                                                         
014100        COPY LEADSRC.                                                     
014200*   MAESTRO DE ETAPAS DEL EMBUDO                                          
014300     FD  STAGES.                                                          
014400        COPY STAGES.                                                      
014500*   TRANSACCION DE PROSPECTOS CAPTADOS                                    
014600     FD  PROSPECT.                                                        
014700        COPY PROSPECT.                                                    
014800*   TRANSACCION DE LLAMADAS DE DESCUBRIMIENTO                             
014900     FD  DISCCALL.                                                        
015000        COPY DISCCALL.                                                    
015100*   TRANSACCION DE PROPUESTAS ENVIADAS                                    
015200     FD  PROPOSAL.                                                        
015300        COPY PROPOSAL.                                                    
015400*   TRANSACCION DE CONTRATOS FIRMADOS                                     
015500     FD  CONTRACT.                                                        
015600        COPY CONTRACT.                                                    
015700*   TRANSACCION DE TRAYECTORIA DE PROSPECTO POR ETAPA                     
015800     FD  JOURNEY.                                                         
015900        COPY JOURNEY.                                                     
016000*   REPORTE IMPRESO DE ANALISIS DE EMBUDO (132 COLUMNAS)                  
016100     FD  REPORT.                                                          
016200        01  REPORT-LINE                PIC X(132).                        
016300                                                                          
016400 WORKING-STORAGE SECTION.                                                 
016500******************************************************************        
016600*           RECURSOS DE CONTROL DE ARCHIVOS Y FIN DE LECTURA              
016700******************************************************************        
016800 01  WKS-FS-STATUS.                                                       
016900    05  FS-CONTROL               PIC 9(02) VALUE ZEROES.                  
017000    05  FS-LEADSRC               PIC 9(02) VALUE ZEROES.                  
017100    05  FS-STAGES                PIC 9(02) VALUE ZEROES.                  
017200    05  FS-PROSPECT              PIC 9(02) VALUE ZEROES.                  
017300    05  FS-DISCCALL              PIC 9(02) VALUE ZEROES.                  
017400    05  FS-PROPOSAL              PIC 9(02) VALUE ZEROES.                  
017500    05  FS-CONTRACT              PIC 9(02) VALUE ZEROES.                  
017600    05  FS-JOURNEY               PIC 9(02) VALUE ZEROES.                  
017700    05  FS-REPORT                PIC 9(02) VALUE ZEROES.                  
017800    05  FILLER                   PIC X(10) VALUE SPACES.                  
017900                                                                          
018000 01  WKS-FLAGS.                                                           
018100    05  WKS-FIN-LEADSRC          PIC 9(01) VALUE ZEROES.                  
018200-          88  FIN-LEADSRC                  VALUE 1.                      
018300    05  WKS-FIN-STAGES           PIC 9(01) VALUE ZEROES.                  
018400-          88  FIN-STAGES                   VALUE 1.                      
018500    05  WKS-FIN-PROSPECT         PIC 9(01) VALUE ZEROES.                  
018600-          88  FIN-PROSPECT                 VALUE 1.                      
018700    05  WKS-FIN-DISCCALL         PIC 9(01) VALUE ZEROES.                  
018800-          88  FIN-DISCCALL                 VALUE 1.                      
018900    05  WKS-FIN-PROPOSAL         PIC 9(01) VALUE ZEROES.                  
019000-          88  FIN-PROPOSAL                 VALUE 1.                      
019100    05  WKS-FIN-CONTRACT-1       PIC 9(01) VALUE ZEROES.                  
019200-          88  FIN-CONTRACT-1               VALUE 1.                      
019300    05  WKS-FIN-CONTRACT-2       PIC 9(01) VALUE ZEROES.                  
019400-          88  FIN-CONTRACT-2               VALUE 1.                      
019500    05  WKS-FIN-JOURNEY          PIC 9(01) VALUE ZEROES.                  
019600-          88  FIN-JOURNEY                  VALUE 1.                      
019700    05  FILLER                   PIC X(10) VALUE SPACES.                  
019800                                                                          
019900*    BANDERAS DE COINCIDENCIA (MATCH) USADAS EN EL CRUCE DE               
020000*    PROSPECT CONTRA DISCCALL/PROPOSAL/CONTRACT POR WKS-CUR-ID            
020100 01  WKS-MATCH-FLAGS.                                                     
020200    05  WKS-TIENE-LLAMADA        PIC X(01) VALUE "N".                     
020300-          88  TIENE-LLAMADA                VALUE "S".                    
020400    05  WKS-TIENE-LLAM-COMP      PIC X(01) VALUE "N".                     
020500-          88  TIENE-LLAM-COMPLETADA        VALUE "S".                    
020600    05  WKS-TIENE-PROPUESTA      PIC X(01) VALUE "N".                     
020700-          88  TIENE-PROPUESTA              VALUE "S".                    
020800    05  WKS-TIENE-CONTRATO       PIC X(01) VALUE "N".                     
020900-          88  TIENE-CONTRATO                VALUE "S".                   
021000*    SUBTOTALES DE LOS CONTRATOS DEL PROSPECTO ACTUAL (TODOS LOS          
021100*    QUE TRAIGA, SIN IMPORTAR RANGO); SOLO SE PASAN A LOS                 
021200*    ACUMULADORES GLOBALES/POR FUENTE SI EL PROSPECTO QUEDA EN            
021300*    RANGO (VER 220-ACUMULA-PROSPECTO, BPM331835)                         
021400    05  WKS-PROS-INGRESO-CTR     PIC S9(09)V99 VALUE ZERO.                
021500    05  WKS-PROS-DIAS-CICLO      PIC S9(05) COMP VALUE ZERO.              
021600    05  FILLER                   PIC X(04) VALUE SPACES.                  
021700                                                                          
021800******************************************************************        
021900*       AREA DE PARAMETROS DE CORRIDA Y ARITMETICA DE FECHAS              
022000******************************************************************        
022100 01  WKS-PARAMETROS.                                                      
022200    05  WKS-START-DATE           PIC 9(08) VALUE ZEROES.                  
022300    05  WKS-START-DATE-R REDEFINES WKS-START-DATE.                        
022400-          07  WKS-START-AAAA              PIC 9(04).                     
022500-          07  WKS-START-MM                PIC 9(02).                     
022600-          07  WKS-START-DD                PIC 9(02).                     
022700    05  WKS-END-DATE             PIC 9(08) VALUE ZEROES.                  
022800    05  WKS-END-DATE-R   REDEFINES WKS-END-DATE.                          
022900-          07  WKS-END-AAAA                PIC 9(04).                     
023000-          07  WKS-END-MM                  PIC 9(02).                     
023100-          07  WKS-END-DD                  PIC 9(02).                     
023200    05  WKS-AS-OF-DATE          PIC 9(08) VALUE ZEROES.                   
023300    05  WKS-PERIOD-DAYS          PIC 9(07) COMP VALUE ZERO.               
023400    05  FILLER                   PIC X(12) VALUE SPACES.                  
023500                                                                          
023600*    RUTINA INTERNA DE DIAS JULIANOS (FLIEGEL-VAN FLANDERN)               
023700*    USADA PARA RESTAR FECHAS SIN FUNCIONES INTRINSECAS. SE               
023800*    MUEVEN LAS FECHAS AAAAMMDD A WKS-DIF-FECHA-A/B Y SE                  
023900*    PERFORMA 996-RESTA-FECHAS; EL RESULTADO QUEDA EN                     
024000*    WKS-DIFERENCIA-DIAS (B MENOS A, EN DIAS).                            
024100 01  WKS-AREA-JULIANO.                                                    
024200    05  WKS-JUL-AAAA              PIC 9(04) COMP VALUE ZERO.              
024300    05  WKS-JUL-MM                PIC 9(02) COMP VALUE ZERO.              
024400    05  WKS-JUL-DD                PIC 9(02) COMP VALUE ZERO.              
024500    05  WKS-JUL-TEMP-1             PIC S9(09) COMP VALUE ZERO.            
024600    05  WKS-JUL-TEMP-2             PIC S9(09) COMP VALUE ZERO.            
024700    05  WKS-JUL-TEMP-3             PIC S9(09) COMP VALUE ZERO.            
024800    05  WKS-JUL-TEMP-4             PIC S9(09) COMP VALUE ZERO.            
024900    05  WKS-JUL-TEMP-5             PIC S9(09) COMP VALUE ZERO.            
025000    05  WKS-JUL-TEMP-6             PIC S9(09) COMP VALUE ZERO.            
025100    05  WKS-JUL-TEMP-7             PIC S9(09) COMP VALUE ZERO.            
025200    05  WKS-JULIANO                PIC S9(09) COMP VALUE ZERO.            
025300    05  WKS-JULIANO-1               PIC S9(09) COMP VALUE ZERO.           
025400    05  WKS-JULIANO-2               PIC S9(09) COMP VALUE ZERO.           
025500    05  WKS-DIFERENCIA-DIAS        PIC S9(09) COMP VALUE ZERO.            
025600    05  WKS-DIF-FECHA-A             PIC 9(08) VALUE ZERO.                 
025700    05  WKS-DIF-FECHA-A-R  REDEFINES WKS-DIF-FECHA-A.                     
025800-          07  WKS-DFA-AAAA                PIC 9(04).                     
025900-          07  WKS-DFA-MM                  PIC 9(02).                     
026000-          07  WKS-DFA-DD                  PIC 9(02).                     
026100    05  WKS-DIF-FECHA-B             PIC 9(08) VALUE ZERO.                 
026200    05  WKS-DIF-FECHA-B-R  REDEFINES WKS-DIF-FECHA-B.                     
026300-          07  WKS-DFB-AAAA                PIC 9(04).                     
026400-          07  WKS-DFB-MM                  PIC 9(02).                     
026500-          07  WKS-DFB-DD                  PIC 9(02).                     
026600    05  FILLER                      PIC X(04) VALUE SPACES.               
026700                                                                          
026800******************************************************************        
026900*   TABLA EN MEMORIA DE FUENTES DE PROSPECCION (LEADSRC) CON              
027000*   ACUMULADORES DE LA UNIDAD 2 (DESEMPENO) Y UNIDAD 4                    
027100*   (ATRIBUCION DE INGRESOS). BUSQUEDA BINARIA POR TF-SOURCE-ID.          
027200******************************************************************        
027300 77  WKS-MAX-FUENTES           PIC 9(03) COMP VALUE 200.                  
027400 77  WKS-TOT-FUENTES           PIC 9(03) COMP VALUE ZERO.                 
027500 01  TAB-FUENTES.                                                         
027600    05  TF-ENTRADA OCCURS 200 TIMES                                       
027700-          ASCENDING KEY IS TF-SOURCE-ID                                  
027800-          INDEXED BY IX-TF.                                              
027900       10  TF-SOURCE-ID             PIC 9(04).                            
028000       10  TF-SOURCE-NAME           PIC X(30).                            
028100       10  TF-CATEGORY              PIC X(15).                            
028200       10  TF-ATTR-WINDOW           PIC 9(03).                            
028300       10  TF-COST-PER-LEAD         PIC S9(05)V99.                        
028400       10  TF-ACTIVE-FLAG           PIC X(01).                            
028500-          88  TF-ACTIVA                    VALUE "Y".                    
028600       10  TF-LEADS                 PIC 9(07) COMP VALUE ZERO.            
028700       10  TF-CON-LLAMADA           PIC 9(07) COMP VALUE ZERO.            
028800       10  TF-CON-PROPUESTA         PIC 9(07) COMP VALUE ZERO.            
028900       10  TF-CON-CONTRATO          PIC 9(07) COMP VALUE ZERO.            
029000       10  TF-INGRESO-TOTAL         PIC S9(09)V99 VALUE ZERO.             
029100       10  TF-ATR-INGRESO           PIC S9(09)V99 VALUE ZERO.             
029200       10  TF-ATR-MRR               PIC S9(09)V99 VALUE ZERO.             
029300       10  TF-ATR-CONTRATOS         PIC 9(07) COMP VALUE ZERO.            
029400       10  TF-ATR-DIAS-CICLO        PIC S9(09) COMP VALUE ZERO.           
029500       10  TF-CONV-PCT              PIC S9(03)V99 VALUE ZERO.             
029600       10  TF-REV-LEAD              PIC S9(07)V99 VALUE ZERO.             
029700       10  TF-COSTO-ADQ             PIC S9(09)V99 VALUE ZERO.             
029800       10  TF-ROI                   PIC S9(05)V99 VALUE ZERO.             
029900       10  TF-PAYBACK-MESES         PIC S9(05)V99 VALUE ZERO.             
030000       10  FILLER                   PIC X(02) VALUE SPACES.               
030100                                                                          
030200*    TABLA DE TRABAJO PARA EL ORDENAMIENTO POR INTERCAMBIO                
030300*    (EXCHANGE SORT) DE FUENTES, USADA EN REPORTES 2 Y 4.                 
030400 01  WKS-ORDEN-FUENTES.                                                   
030500    05  WO-ENTRADA OCCURS 200 TIMES                                       
030600-          INDEXED BY IX-WO.                                              
030700       10  WO-POSICION              PIC 9(03) COMP VALUE ZERO.            
030800       10  FILLER                   PIC X(04) VALUE SPACES.               
030900                                                                          
031000******************************************************************        
031100*   TABLA EN MEMORIA DE ETAPAS DEL EMBUDO (STAGES), OCHO                  
031200*   OCURRENCIAS FIJAS EN ORDEN DE ETAPA, CON ACUMULADORES DE              
031300*   LA UNIDAD 3 (CUELLOS DE BOTELLA). BUSQUEDA SECUENCIAL.                
031400******************************************************************        
031500 01  TAB-ETAPAS.                                                          
031600    05  TE-ENTRADA OCCURS 8 TIMES                                         
031700-          INDEXED BY IX-TE.                                              
031800       10  TE-STAGE-ID              PIC 9(02).                            
031900       10  TE-STAGE-NAME            PIC X(30).                            
032000       10  TE-STAGE-ORDER           PIC 9(02).                            
032100       10  TE-EXPECTED-DAYS         PIC 9(03).                            
032200       10  TE-ENTRARON              PIC 9(07) COMP VALUE ZERO.            
032300       10  TE-SALIERON              PIC 9(07) COMP VALUE ZERO.            
032400       10  TE-SUMA-DURACION         PIC 9(09) COMP VALUE ZERO.            
032500       10  TE-ATASCADOS             PIC 9(07) COMP VALUE ZERO.            
032600       10  TE-CONV-PCT              PIC S9(03)V99 VALUE ZERO.             
032700       10  TE-DURACION-PROM         PIC S9(07)V99 VALUE ZERO.             
032800       10  TE-SEVERIDAD             PIC X(06) VALUE SPACES.               
032900-          88  TE-SEV-ALTA                  VALUE "HIGH".                 
033000-          88  TE-SEV-MEDIA                 VALUE "MEDIUM".               
033100-          88  TE-SEV-BAJA                  VALUE "LOW".                  
033200       10  TE-FACTOR-DUR             PIC S9(03)V99 VALUE ZERO.            
033300       10  TE-FACTOR-AT              PIC S9(01)V999 VALUE ZERO.           
033400       10  FILLER                   PIC X(01) VALUE SPACES.               
033500                                                                          
033600******************************************************************        
033700*   TABLA EN MEMORIA PROSPECTO -> FUENTE, CARGADA DURANTE LA              
033800*   PASADA DE LA UNIDAD 1 (SOBRE TODOS LOS PROSPECTOS LEIDOS,             
033900*   DENTRO O FUERA DE RANGO); USADA POR LA UNIDAD 4 PARA                  
034000*   ATRIBUIR EL CONTRATO A LA FUENTE DEL PROSPECTO. BUSQUEDA              
034100*   BINARIA POR TP-PROSPECT-ID.                                           
034200******************************************************************        
034300 77  WKS-MAX-PROSPECTOS        PIC 9(05) COMP VALUE 2000.                 
034400 77  WKS-TOT-PROSPECTOS        PIC 9(05) COMP VALUE ZERO.                 
034500 01  TAB-PROSPECTOS.                                                      
034600    05  TP-ENTRADA OCCURS 2000 TIMES                                      
034700-          ASCENDING KEY IS TP-PROSPECT-ID                                
034800-          INDEXED BY IX-TP.                                              
034900       10  TP-PROSPECT-ID           PIC 9(06).                            
035000       10  TP-SOURCE-ID             PIC 9(04).                            
035100       10  TP-CREATED-DATE          PIC 9(08).                            
035200       10  FILLER                   PIC X(04) VALUE SPACES.               
035300                                                                          
035400*    LISTA FIJA DE 3 RECOMENDACIONES BASE POR ETAPA (REGLAS               
035500*    S3), UNA ENTRADA POR ORDEN DE ETAPA 1-6; LA ETAPA DE ORDEN           
035600*    7 (CONTRATO FIRMADO) NO TIENE LISTA BASE Y LA ETAPA DE               
035700*    ORDEN 8 (PERDIDA) SE EXCLUYE DEL ANALISIS DE CUELLOS.                
035800 01  TAB-RECOM-BASE-VALORES.                                              
035900*    ORDEN 1 - LEAD GENERATED                                             
036000    05  FILLER PIC X(60) VALUE                                            
036100-          "PRIORIZAR PROSPECTOS CON LEAD SCORING".                       
036200    05  FILLER PIC X(60) VALUE                                            
036300-          "CREAR SECUENCIAS DE CALIFICACION AUTOMATICA".                 
036400    05  FILLER PIC X(60) VALUE                                            
036500-          "REVISAR CALIDAD DE FUENTES Y AJUSTAR SEGMENTACION".           
036600*    ORDEN 2 - DISCOVERY CALL SCHEDULED                                   
036700    05  FILLER PIC X(60) VALUE                                            
036800-          "MEJORAR MENSAJE DE CONTACTO INICIAL Y PROPUESTA DE VALOR".    
036900    05  FILLER PIC X(60) VALUE                                            
037000-          "AUTOMATIZAR AGENDAMIENTO DE CITAS".                           
037100    05  FILLER PIC X(60) VALUE                                            
037200-          "CREAR URGENCIA CON OFERTAS DE TIEMPO LIMITADO".               
037300*    ORDEN 3 - DISCOVERY CALL COMPLETED                                   
037400    05  FILLER PIC X(60) VALUE                                            
037500-          "REDUCIR NO-SHOW CON SECUENCIAS DE CONFIRMACION".              
037600    05  FILLER PIC X(60) VALUE                                            
037700-          "CAPACITAR AL EQUIPO EN MEJORES PRACTICAS DE LLAMADA".         
037800    05  FILLER PIC X(60) VALUE                                            
037900-          "GRABAR Y ANALIZAR LLAMADAS PARA MEJORA CONTINUA".             
038000*    ORDEN 4 - PROPOSAL SENT                                              
038100    05  FILLER PIC X(60) VALUE                                            
038200-          "AGILIZAR EL PROCESO DE DESCUBRIMIENTO A PROPUESTA".           
038300    05  FILLER PIC X(60) VALUE                                            
038400-          "CREAR PLANTILLAS DE PROPUESTA PARA MAYOR RAPIDEZ".            
038500    05  FILLER PIC X(60) VALUE                                            
038600-          "MEJORAR CALIFICACION PARA ASEGURAR PROSPECTOS LISTOS".        
038700*    ORDEN 5 - PROPOSAL UNDER REVIEW                                      
038800    05  FILLER PIC X(60) VALUE                                            
038900-          "CREAR SECUENCIAS ESTRUCTURADAS DE SEGUIMIENTO".               
039000    05  FILLER PIC X(60) VALUE                                            
039100-          "IMPLEMENTAR RASTREO Y ANALITICA DE PROPUESTAS".               
039200    05  FILLER PIC X(60) VALUE                                            
039300-          "AGREGAR CASOS DE EXITO Y REFERENCIAS A LA PROPUESTA".         
039400*    ORDEN 6 - CONTRACT NEGOTIATION                                       
039500    05  FILLER PIC X(60) VALUE                                            
039600-          "SIMPLIFICAR TERMINOS CONTRACTUALES".                          
039700    05  FILLER PIC X(60) VALUE                                            
039800-          "CAPACITAR AL EQUIPO EN MANEJO DE OBJECIONES".                 
039900    05  FILLER PIC X(60) VALUE                                            
040000-          "OFRECER OPCIONES DE PRECIO Y PAQUETES FLEXIBLES".             
040100                                                                          
040200 01  TAB-RECOM-BASE-R REDEFINES TAB-RECOM-BASE-VALORES.                   
040300    05  TRBV-ENTRADA OCCURS 6 TIMES.                                      
040400-          10  TRBV-LINEA OCCURS 3 TIMES   PIC X(60).                     
040500                                                                          
040600*    LISTA DE TRABAJO CON LAS RECOMENDACIONES YA ARMADAS PARA             
040700*    LA ETAPA QUE SE ESTA IMPRIMIENDO (MAXIMO 5, REGLAS S3).              
040800 77  WKS-RECOM-COUNT           PIC 9(01) COMP VALUE ZERO.                 
040900 01  WKS-RECOM-ETAPA.                                                     
041000    05  WKS-RECOM-LINEA PIC X(60) OCCURS 5 TIMES                          
041100-          INDEXED BY IX-RE.                                              
041200    05  FILLER                  PIC X(01) VALUE SPACE.                    
041300                                                                          
041400******************************************************************        
041500*     ACUMULADORES DE LA UNIDAD 1  -  METRICAS DE CONVERSION              
041600******************************************************************        
041700 01  WKS-METRICAS-CONVERSION.                                             
041800    05  WKS-TOTAL-LEADS          PIC 9(07) COMP VALUE ZERO.               
041900    05  WKS-TOTAL-DISCOVERY      PIC 9(07) COMP VALUE ZERO.               
042000    05  WKS-TOTAL-DISC-COMP      PIC 9(07) COMP VALUE ZERO.               
042100    05  WKS-TOTAL-PROPUESTAS     PIC 9(07) COMP VALUE ZERO.               
042200    05  WKS-TOTAL-CONTRATOS      PIC 9(07) COMP VALUE ZERO.               
042300    05  WKS-TOTAL-INGRESOS       PIC S9(09)V99 VALUE ZERO.                
042400    05  WKS-SUMA-DIAS-CICLO      PIC S9(09) COMP VALUE ZERO.              
042500    05  WKS-SUMA-COSTO-LEAD      PIC S9(09)V99 VALUE ZERO.                
042600    05  WKS-RATE-LEAD-DISC       PIC S9(03)V99 VALUE ZERO.                
042700    05  WKS-RATE-DISC-PROP       PIC S9(03)V99 VALUE ZERO.                
042800    05  WKS-RATE-PROP-CONTR      PIC S9(03)V99 VALUE ZERO.                
042900    05  WKS-RATE-GENERAL         PIC S9(03)V99 VALUE ZERO.                
043000    05  WKS-DEAL-PROMEDIO        PIC S9(09)V99 VALUE ZERO.                
043100    05  WKS-CICLO-PROMEDIO       PIC S9(07)V99 VALUE ZERO.                
043200    05  WKS-COSTO-ADQUISICION    PIC S9(09)V99 VALUE ZERO.                
043300    05  WKS-VALOR-VIDA           PIC S9(09)V99 VALUE ZERO.                
043400    05  WKS-COSTO-LEAD-PROM      PIC S9(07)V99 VALUE ZERO.                
043500    05  FILLER                   PIC X(10) VALUE SPACES.                  
043600                                                                          
043700******************************************************************        
043800*     ACUMULADORES DE LA UNIDAD 2  -  TOTALES DE CONTROL DE               
043900*     DESEMPENO POR FUENTE (LINEA DE TOTALES DEL REPORTE 2)               
044000******************************************************************        
044100 01  WKS-TOTALES-FUENTES.                                                 
044200    05  WKS-TOT2-LEADS           PIC 9(07) COMP VALUE ZERO.               
044300    05  WKS-TOT2-CONTRATOS       PIC 9(07) COMP VALUE ZERO.               
044400    05  WKS-TOT2-INGRESOS        PIC S9(09)V99 VALUE ZERO.                
044500    05  WKS-TOT2-COSTO-ADQ       PIC S9(09)V99 VALUE ZERO.                
044600    05  FILLER                   PIC X(04) VALUE SPACES.                  
044700                                                                          
044800******************************************************************        
044900*     NOMBRES DE ETAPA EN ORDEN FIJO (MAESTRO STAGES TRAE EL              
045000*     NOMBRE, PERO ESTA TABLA SUPLE EL ORDEN 1-8 SI EL MAESTRO            
045100*     LLEGARA INCOMPLETO EN UNA CORRIDA DE PRUEBA).                       
045200******************************************************************        
045300 77  WKS-TOT-ETAPAS            PIC 9(01) COMP VALUE 8.                    
045400                                                                          
045500******************************************************************        
045600*     ACUMULADORES DE LA UNIDAD 4  -  ATRIBUCION DE INGRESOS              
045700******************************************************************        
045800 01  WKS-TOTALES-ATRIBUCION.                                              
045900    05  WKS-TOT4-CONTRATOS       PIC 9(07) COMP VALUE ZERO.               
046000    05  WKS-TOT4-INGRESOS        PIC S9(09)V99 VALUE ZERO.                
046100    05  WKS-TOT4-MRR             PIC S9(09)V99 VALUE ZERO.                
046200    05  WKS-TOT4-DIAS-CICLO      PIC S9(09) COMP VALUE ZERO.              
046300    05  FILLER                   PIC X(04) VALUE SPACES.                  
046400                                                                          
046500******************************************************************        
046600*   TABLA DE BENCHMARKS FIJOS DE LA INDUSTRIA (REGLAS S5) CON             
046700*   EL VALOR REAL, RATIO, PERCENTIL Y ESTADO DE CADA METRICA.             
046800*   LA METRICA 5 (CICLO DE VENTA) ES INVERSA: MENOR ES MEJOR.             
046900******************************************************************        
047000 01  TAB-BENCHMARKS.                                                      
047100    05  BM-ENTRADA OCCURS 6 TIMES                                         
047200-          INDEXED BY IX-BM.                                              
047300       10  BM-NOMBRE               PIC X(24).                             
047400       10  BM-INVERSO              PIC X(01).                             
047500-          88  BM-ES-INVERSO               VALUE "S".                     
047600       10  BM-VALOR-IND            PIC S9(07)V99.                         
047700       10  BM-VALOR-ACTUAL         PIC S9(07)V99 VALUE ZERO.              
047800       10  BM-RATIO                PIC S9(05)V999 VALUE ZERO.             
047900       10  BM-PERCENTIL            PIC 9(03) COMP VALUE ZERO.             
048000       10  BM-ESTADO               PIC X(14) VALUE SPACES.                
048100       10  BM-COMPARADO            PIC X(01) VALUE "N".                   
048200-          88  BM-FUE-COMPARADO            VALUE "S".                     
048300       10  FILLER                  PIC X(02) VALUE SPACES.                
048400                                                                          
048500 77  WKS-SUMA-PERCENTILES     PIC 9(05) COMP VALUE ZERO.                  
048600 77  WKS-NUM-COMPARADOS       PIC 9(02) COMP VALUE ZERO.                  
048700 77  WKS-HEALTH-SCORE         PIC 9(03) COMP VALUE 50.                    
048800                                                                          
048900******************************************************************        
049000*   INSIGHTS ESTRATEGICOS, RIESGOS Y OPORTUNIDADES (REGLAS S6)            
049100******************************************************************        
049200 77  WKS-INSIGHT-COUNT        PIC 9(02) COMP VALUE ZERO.                  
049300 01  TAB-INSIGHTS.                                                        
049400    05  IN-ENTRADA OCCURS 10 TIMES                                        
049500-          INDEXED BY IX-IN.                                              
049600       10  IN-TIPO                 PIC X(24).                             
049700       10  IN-PRIORIDAD            PIC X(06).                             
049800       10  IN-TITULO               PIC X(50).                             
049900       10  FILLER                  PIC X(02) VALUE SPACES.                
050000                                                                          
050100 77  WKS-RISK-COUNT           PIC 9(02) COMP VALUE ZERO.                  
050200 01  TAB-RIESGOS.                                                         
050300    05  RG-ENTRADA OCCURS 10 TIMES                                        
050400-          INDEXED BY IX-RG.                                              
050500       10  RG-TIPO                 PIC X(15).                             
050600       10  RG-TEXTO                PIC X(60).                             
050700       10  FILLER                  PIC X(01) VALUE SPACES.                
050800                                                                          
050900 77  WKS-OPP-COUNT            PIC 9(02) COMP VALUE ZERO.                  
051000 01  TAB-OPORTUNIDADES.                                                   
051100    05  OP-ENTRADA OCCURS 10 TIMES                                        
051200-          INDEXED BY IX-OP.                                              
051300       10  OP-TIPO                 PIC X(20).                             
051400       10  OP-TEXTO                PIC X(60).                             
051500       10  FILLER                  PIC X(01) VALUE SPACES.                
051600                                                                          
051700 77  WKS-ENFOQUE-RECOMENDADO  PIC X(35) VALUE SPACES.                     
051800 77  WKS-SCORE-OPORTUNIDAD    PIC S9(05) COMP VALUE ZERO.                 
051900 77  WKS-NIVEL-OPORTUNIDAD    PIC X(10) VALUE SPACES.                     
052000                                                                          
052100**CAMPOS DE TRABAJO PARA LA CONSTRUCCION DE CADA INSIGHT,                 
052200**RIESGO U OPORTUNIDAD ANTES DE AGREGARLO A SU TABLA, Y                   
052300**BANDERAS/INDICES AUXILIARES DE LAS REGLAS S6                            
052400 01  WKS-CAMPOS-INSIGHTS.                                                 
052500    05  WKS-INS-TIPO              PIC X(24) VALUE SPACES.                 
052600    05  WKS-INS-PRIORIDAD         PIC X(06) VALUE SPACES.                 
052700    05  WKS-INS-TITULO            PIC X(50) VALUE SPACES.                 
052800    05  WKS-RIS-TIPO               PIC X(15) VALUE SPACES.                
052900    05  WKS-RIS-TEXTO              PIC X(60) VALUE SPACES.                
053000    05  WKS-OPP-TIPO               PIC X(20) VALUE SPACES.                
053100    05  WKS-OPP-TEXTO              PIC X(60) VALUE SPACES.                
053200    05  WKS-CNT-HIGH-INSIGHTS      PIC 9(02) COMP VALUE ZERO.             
053300    05  WKS-CNT-MED-INSIGHTS       PIC 9(02) COMP VALUE ZERO.             
053400    05  WKS-HAY-ROI-BAJO           PIC X(01) VALUE "N".                   
053500-          88  HAY-ROI-BAJO                    VALUE "S".                 
053600    05  WKS-IDX-PRIMER-ALTO        PIC 9(01) COMP VALUE ZERO.             
053700    05  WKS-IDX-MEDIO-1            PIC 9(01) COMP VALUE ZERO.             
053800    05  WKS-IDX-MEDIO-2            PIC 9(01) COMP VALUE ZERO.             
053900    05  WKS-PCT-TOP-FUENTE         PIC S9(03)V99 VALUE ZERO.              
054000    05  FILLER                     PIC X(04) VALUE SPACES.                
054100                                                                          
054200******************************************************************        
054300*   PRONOSTICOS 30/90 DIAS Y METAS DE GERENCIA (REGLAS S7)                
054400******************************************************************        
054500 01  WKS-PRONOSTICOS.                                                     
054600    05  WKS-LEADS-DIARIOS        PIC S9(07)V99 VALUE ZERO.                
054700    05  WKS-INGRESO-DIARIO       PIC S9(09)V99 VALUE ZERO.                
054800    05  WKS-P30-LEADS            PIC S9(07) COMP VALUE ZERO.              
054900    05  WKS-P30-CONTRATOS        PIC S9(07) COMP VALUE ZERO.              
055000    05  WKS-P30-INGRESOS         PIC S9(09)V99 VALUE ZERO.                
055100    05  WKS-P90-LEADS            PIC S9(07) COMP VALUE ZERO.              
055200    05  WKS-P90-CONTRATOS        PIC S9(07) COMP VALUE ZERO.              
055300    05  WKS-P90-INGRESOS         PIC S9(09)V99 VALUE ZERO.                
055400    05  WKS-ESC-CONSERVADOR      PIC S9(09)V99 VALUE ZERO.                
055500    05  WKS-ESC-OPTIMISTA        PIC S9(09)V99 VALUE ZERO.                
055600    05  WKS-ESC-AGRESIVO         PIC S9(09)V99 VALUE ZERO.                
055700    05  WKS-META30-CONVERSION    PIC S9(03)V99 VALUE ZERO.                
055800    05  WKS-META30-LEADS         PIC S9(07) COMP VALUE ZERO.              
055900    05  WKS-META30-INGRESOS      PIC S9(09)V99 VALUE ZERO.                
056000    05  WKS-META90-CONVERSION    PIC S9(03)V99 VALUE ZERO.                
056100    05  WKS-META90-LEADS         PIC S9(07) COMP VALUE ZERO.              
056200    05  WKS-META90-INGRESOS      PIC S9(09)V99 VALUE ZERO.                
056300    05  FILLER                  PIC X(04) VALUE SPACES.                   
056400                                                                          
056500******************************************************************        
056600*   RECOMENDACIONES ESTRATEGICAS TOP-5 DE CIERRE (REGLAS S8)              
056700******************************************************************        
056800 77  WKS-TOTAL-RECOM-EST      PIC 9(01) COMP VALUE ZERO.                  
056900 01  TAB-RECOM-ESTRATEGICA.                                               
057000    05  RE8-LINEA PIC X(80) OCCURS 5 TIMES                                
057100-          INDEXED BY IX-RE8.                                             
057200    05  FILLER                  PIC X(01) VALUE SPACE.                    
057300                                                                          
057400******************************************************************        
057500*     TOTALES DE CONTROL  -  REGISTROS LEIDOS POR ARCHIVO                 
057600******************************************************************        
057700 01  WKS-TOTALES-CONTROL.                                                 
057800    05  WKS-LEIDOS-LEADSRC       PIC 9(07) COMP VALUE ZERO.               
057900    05  WKS-LEIDOS-STAGES        PIC 9(07) COMP VALUE ZERO.               
058000    05  WKS-LEIDOS-PROSPECT      PIC 9(07) COMP VALUE ZERO.               
058100    05  WKS-LEIDOS-DISCCALL      PIC 9(07) COMP VALUE ZERO.               
058200    05  WKS-LEIDOS-PROPOSAL      PIC 9(07) COMP VALUE ZERO.               
058300    05  WKS-LEIDOS-CONTRACT      PIC 9(07) COMP VALUE ZERO.               
058400    05  WKS-LEIDOS-JOURNEY       PIC 9(07) COMP VALUE ZERO.               
058500    05  WKS-LINEAS-ESCRITAS      PIC 9(07) COMP VALUE ZERO.               
058600    05  FILLER                  PIC X(04) VALUE SPACES.                   
058700                                                                          
058800******************************************************************        
058900*   CAMPOS DE TRABAJO VARIOS (SUBINDICES, CONTADORES, SWITCHES            
059000*   DE INTERCAMBIO PARA ORDENAMIENTO, CAMPOS DE EDICION).                 
059100******************************************************************        
059200 01  WKS-CAMPOS-DE-TRABAJO.                                               
059300    05  WKS-I                    PIC 9(05) COMP VALUE ZERO.               
059400    05  WKS-J                    PIC 9(05) COMP VALUE ZERO.               
059500    05  WKS-SW-INTERCAMBIO       PIC X(01) VALUE "N".                     
059600-          88  HUBO-INTERCAMBIO             VALUE "S".                    
059700    05  WKS-CUR-PROSPECT-ID      PIC 9(06) VALUE ZERO.                    
059800    05  WKS-CUR-SOURCE-ID        PIC 9(04) VALUE ZERO.                    
059900    05  WKS-ENCONTRADO           PIC X(01) VALUE "N".                     
060000-          88  FUE-ENCONTRADO               VALUE "S".                    
060100    05  WKS-MASCARA              PIC ---,---,--9.99.                      
060200    05  WKS-MASCARA-ENTERA       PIC -------9.                            
060300    05  WKS-MASCARA-TASA         PIC ---9.99.                             
060400    05  WKS-FACTOR-DURACION      PIC S9(03)V99 VALUE ZERO.                
060500    05  WKS-FACTOR-ATASCO        PIC S9(01)V999 VALUE ZERO.               
060600    05  WKS-TEMP-POS             PIC 9(03) COMP VALUE ZERO.               
060700    05  WKS-SW-PAR               PIC X(01) VALUE "N".                     
060800-          88  HAY-INTERCAMBIO-PAR          VALUE "S".                    
060900    05  WKS-DEAL-PROM-ATR        PIC S9(09)V99 VALUE ZERO.                
061000    05  WKS-CICLO-PROM-ATR       PIC S9(05)V99 VALUE ZERO.                
061100    05  WKS-REV-PCT-ATR          PIC S9(03)V99 VALUE ZERO.                
061200    05  FILLER                  PIC X(04) VALUE SPACES.                   
061300                                                                          
061400******************************************************************        
061500*              L I N E A S   D E   I M P R E S I O N                      
061600******************************************************************        
061700 01  WKS-ENCABEZADO-1.                                                    
061800    05  FILLER                   PIC X(40) VALUE SPACES.                  
061900    05  FILLER                   PIC X(52) VALUE                          
062000-          "ANALISIS MENSUAL DE EMBUDO DE VENTAS (EMBU1C01)".             
062100    05  FILLER                   PIC X(40) VALUE SPACES.                  
062200                                                                          
062300 01  WKS-ENCABEZADO-2.                                                    
062400    05  FILLER                   PIC X(10) VALUE "PERIODO : ".            
062500    05  WKS-ENC-START             PIC 9(08).                              
062600    05  FILLER                   PIC X(05) VALUE "  A  ".                 
062700    05  WKS-ENC-END               PIC 9(08).                              
062800    05  FILLER                   PIC X(101) VALUE SPACES.                 
062900                                                                          
063000 01  WKS-LINEA-DETALLE-02.                                                
063100    05  LD2-NOMBRE-FUENTE        PIC X(22).                               
063200    05  LD2-LEADS                PIC ZZZ,ZZ9.                             
063300    05  FILLER                   PIC X(02) VALUE SPACES.                  
063400    05  LD2-LLAMADAS             PIC ZZZ,ZZ9.                             
063500    05  FILLER                   PIC X(02) VALUE SPACES.                  
063600    05  LD2-PROPUESTAS           PIC ZZZ,ZZ9.                             
063700    05  FILLER                   PIC X(02) VALUE SPACES.                  
063800    05  LD2-CONTRATOS            PIC ZZZ,ZZ9.                             
063900    05  FILLER                   PIC X(02) VALUE SPACES.                  
064000    05  LD2-INGRESOS             PIC Z,ZZZ,ZZ9.99.                        
064100    05  FILLER                   PIC X(02) VALUE SPACES.                  
064200    05  LD2-CONV-PCT             PIC ZZ9.99.                              
064300    05  FILLER                   PIC X(02) VALUE SPACES.                  
064400    05  LD2-REV-LEAD             PIC ZZ,ZZ9.99.                           
064500    05  FILLER                   PIC X(02) VALUE SPACES.                  
064600    05  LD2-COSTO-ADQ            PIC ZZ,ZZ9.99.                           
064700    05  FILLER                   PIC X(02) VALUE SPACES.                  
064800    05  LD2-ROI-PCT              PIC ZZZ9.99.                             
064900    05  FILLER                   PIC X(23) VALUE SPACES.                  
065000                                                                          
065100 01  WKS-LINEA-DETALLE-04.                                                
065200    05  LD4-NOMBRE-FUENTE        PIC X(22).                               
065300    05  LD4-CONTRATOS            PIC ZZZ,ZZ9.                             
065400    05  FILLER                   PIC X(02) VALUE SPACES.                  
065500    05  LD4-INGRESOS             PIC Z,ZZZ,ZZ9.99.                        
065600    05  FILLER                   PIC X(02) VALUE SPACES.                  
065700    05  LD4-DEAL-PROM            PIC ZZ,ZZ9.99.                           
065800    05  FILLER                   PIC X(02) VALUE SPACES.                  
065900    05  LD4-MRR                  PIC Z,ZZZ,ZZ9.99.                        
066000    05  FILLER                   PIC X(02) VALUE SPACES.                  
066100    05  LD4-CICLO-PROM           PIC ZZ9.99.                              
066200    05  FILLER                   PIC X(02) VALUE SPACES.                  
066300    05  LD4-REV-PCT              PIC ZZ9.99.                              
066400    05  FILLER                   PIC X(48) VALUE SPACES.                  
066500                                                                          
066600 01  WKS-LINEA-ETAPA.                                                     
066700    05  LE-NOMBRE-ETAPA          PIC X(26).                               
066800    05  LE-CONV-PCT              PIC ZZ9.99.                              
066900    05  FILLER                   PIC X(02) VALUE SPACES.                  
067000    05  LE-DURACION              PIC ZZ9.99.                              
067100    05  FILLER                   PIC X(02) VALUE SPACES.                  
067200    05  LE-ATASCADOS             PIC ZZZ,ZZ9.                             
067300    05  FILLER                   PIC X(02) VALUE SPACES.                  
067400    05  LE-SEVERIDAD             PIC X(06).                               
067500    05  FILLER                   PIC X(75) VALUE SPACES.                  
067600                                                                          
067700 01  WKS-LINEA-BENCHMARK.                                                 
067800    05  LB-NOMBRE                PIC X(24).                               
067900    05  LB-ACTUAL                PIC ---,---9.99.                         
068000    05  FILLER                   PIC X(02) VALUE SPACES.                  
068100    05  LB-BENCHMARK             PIC ---,---9.99.                         
068200    05  FILLER                   PIC X(02) VALUE SPACES.                  
068300    05  LB-PERCENTIL             PIC ZZ9.                                 
068400    05  FILLER                   PIC X(02) VALUE SPACES.                  
068500    05  LB-ESTADO                PIC X(14).                               
068600    05  FILLER                   PIC X(63) VALUE SPACES.                  
068700                                                                          
068800 01  WKS-LINEA-GENERICA.                                                  
068900    05  LG-TEXTO                 PIC X(120).                              
069000    05  FILLER                   PIC X(12) VALUE SPACES.                  
069100                                                                          
069200******************************************************************        
069300 PROCEDURE DIVISION.                                                      
069400******************************************************************        
069500*              S E C C I O N   P R I N C I P A L                          
069600******************************************************************        
069700 000-MAIN SECTION.                                                        
069800     PERFORM 100-APERTURA-ARCHIVOS                                        
069900     PERFORM 150-CARGA-PARAMETROS                                         
070000     PERFORM 110-CARGA-FUENTES                                            
070100     PERFORM 120-CARGA-ETAPAS                                             
070200     PERFORM 205-INICIA-CRUCE-PROSPECTOS                                  
070300     PERFORM 210-EVALUA-PROSPECTO UNTIL FIN-PROSPECT                      
070400     PERFORM 250-CALCULA-METRICAS-CONVERSION                              
070500     PERFORM 260-CALCULA-FUENTES                                          
070600     PERFORM 270-ORDENA-FUENTES-ING                                       
070700     PERFORM 300-PROCESA-CONTRATOS                                        
070800     PERFORM 400-PROCESA-JOURNEY UNTIL FIN-JOURNEY                        
070900     PERFORM 410-CALCULA-ETAPAS                                           
071000     PERFORM 500-COMPARA-BENCHMARKS                                       
071100     PERFORM 510-CALCULA-SALUD                                            
071200     PERFORM 600-GENERA-INSIGHTS                                          
071300     PERFORM 610-IDENTIFICA-RIESGOS                                       
071400     PERFORM 620-IDENTIFICA-OPORTUNIDADES                                 
071500     PERFORM 630-DETERMINA-ENFOQUE                                        
071600     PERFORM 700-GENERA-PRONOSTICOS                                       
071700     PERFORM 710-GENERA-METAS                                             
071800     PERFORM 720-GENERA-RECOM-ESTRATEGICA                                 
071900     PERFORM 900-IMPRIME-CONVERSION                                       
072000     PERFORM 910-IMPRIME-FUENTES                                          
072100     PERFORM 920-IMPRIME-CUELLOS                                          
072200     PERFORM 330-ORDENA-FUENTES-ATR                                       
072300     PERFORM 930-IMPRIME-ATRIBUCION                                       
072400     PERFORM 940-IMPRIME-BENCHMARKS                                       
072500     PERFORM 950-IMPRIME-INSIGHTS                                         
072600     PERFORM 960-IMPRIME-PRONOSTICOS                                      
072700     PERFORM 970-IMPRIME-CONTROL                                          
072800     PERFORM 990-CIERRA-ARCHIVOS                                          
072900     STOP RUN.                                                            
073000 000-MAIN-E. EXIT.                                                        
073100                                                                          
073200**APERTURA DE ARCHIVOS Y VALIDACION DE FILE STATUS                        
073300 100-APERTURA-ARCHIVOS SECTION.                                           
073400     OPEN INPUT  CONTROL  LEADSRC  STAGES  PROSPECT                       
073500-          DISCCALL PROPOSAL CONTRACT JOURNEY                             
073600     OPEN OUTPUT REPORT                                                   
073700                                                                          
073800     IF FS-CONTROL  NOT = 0 OR FS-LEADSRC NOT = 0 OR                      
073900-         FS-STAGES   NOT = 0 OR FS-PROSPECT NOT = 0 OR                   
074000-         FS-DISCCALL NOT = 0 OR FS-PROPOSAL NOT = 0 OR                   
074100-         FS-CONTRACT NOT = 0 OR FS-JOURNEY  NOT = 0 OR                   
074200-         FS-REPORT   NOT = 0                                             
074300        DISPLAY "***************************************" UPON CONSOLE    
074400        DISPLAY "* EMBU1C01 - ERROR AL ABRIR ARCHIVOS   *" UPON CONSOLE   
074500        DISPLAY "***************************************" UPON CONSOLE    
074600        DISPLAY "FS-CONTROL  : " FS-CONTROL  UPON CONSOLE                 
074700        DISPLAY "FS-LEADSRC  : " FS-LEADSRC  UPON CONSOLE                 
074800        DISPLAY "FS-STAGES   : " FS-STAGES   UPON CONSOLE                 
074900        DISPLAY "FS-PROSPECT : " FS-PROSPECT UPON CONSOLE                 
075000        DISPLAY "FS-DISCCALL : " FS-DISCCALL UPON CONSOLE                 
075100        DISPLAY "FS-PROPOSAL : " FS-PROPOSAL UPON CONSOLE                 
075200        DISPLAY "FS-CONTRACT : " FS-CONTRACT UPON CONSOLE                 
075300        DISPLAY "FS-JOURNEY  : " FS-JOURNEY  UPON CONSOLE                 
075400        DISPLAY "FS-REPORT   : " FS-REPORT   UPON CONSOLE                 
075500        MOVE 91 TO RETURN-CODE                                            
075600        STOP RUN                                                          
075700     END-IF.                                                              
075800 100-APERTURA-ARCHIVOS-E. EXIT.                                           
075900                                                                          
076000**LECTURA DEL UNICO REGISTRO DE PARAMETROS (CONTROL) Y                    
076100**DESGLOSE DE LAS TRES FECHAS DE CORRIDA                                  
076200 150-CARGA-PARAMETROS SECTION.                                            
076300     READ CONTROL                                                         
076400-       AT END                                                            
076500           DISPLAY "EMBU1C01 - ARCHIVO CONTROL VACIO" UPON CONSOLE        
076600           MOVE 91 TO RETURN-CODE                                         
076700           STOP RUN                                                       
076800     END-READ                                                             
076900     MOVE CR-START-DATE   TO WKS-START-DATE                               
077000     MOVE CR-END-DATE     TO WKS-END-DATE                                 
077100     MOVE CR-AS-OF-DATE   TO WKS-AS-OF-DATE                               
077200     MOVE WKS-START-DATE  TO WKS-DIF-FECHA-A                              
077300     MOVE WKS-END-DATE    TO WKS-DIF-FECHA-B                              
077400     PERFORM 996-RESTA-FECHAS                                             
077500     MOVE WKS-DIFERENCIA-DIAS TO WKS-PERIOD-DAYS.                         
077600 150-CARGA-PARAMETROS-E. EXIT.                                            
077700                                                                          
077800**CARGA DEL MAESTRO LEADSRC A TAB-FUENTES (QUEDA EN ORDEN                 
077900**ASCENDENTE DE LS-SOURCE-ID PORQUE EL MAESTRO VIENE ASI)                 
078000 110-CARGA-FUENTES SECTION.                                               
078100     PERFORM LEE-LEADSRC                                                  
078200     PERFORM 111-CARGA-UNA-FUENTE UNTIL FIN-LEADSRC.                      
078300 110-CARGA-FUENTES-E. EXIT.                                               
078400                                                                          
078500 111-CARGA-UNA-FUENTE SECTION.                                            
078600     ADD 1 TO WKS-TOT-FUENTES                                             
078700     MOVE LS-SOURCE-ID      TO TF-SOURCE-ID      (WKS-TOT-FUENTES)        
078800     MOVE LS-SOURCE-NAME    TO TF-SOURCE-NAME    (WKS-TOT-FUENTES)        
078900     MOVE LS-SOURCE-CATEGORY TO TF-CATEGORY      (WKS-TOT-FUENTES)        
079000     MOVE LS-ATTR-WINDOW-DAYS TO TF-ATTR-WINDOW  (WKS-TOT-FUENTES)        
079100     MOVE LS-COST-PER-LEAD  TO TF-COST-PER-LEAD  (WKS-TOT-FUENTES)        
079200     MOVE LS-ACTIVE-FLAG    TO TF-ACTIVE-FLAG    (WKS-TOT-FUENTES)        
079300     PERFORM LEE-LEADSRC.                                                 
079400 111-CARGA-UNA-FUENTE-E. EXIT.                                            
079500                                                                          
079600**CARGA DEL MAESTRO STAGES A TAB-ETAPAS, UNA POSICION POR                 
079700**FS-STAGE-ID (1-8), INDEPENDIENTE DEL ORDEN DE LECTURA                   
079800 120-CARGA-ETAPAS SECTION.                                                
079900     PERFORM LEE-STAGES                                                   
080000     PERFORM 121-CARGA-UNA-ETAPA UNTIL FIN-STAGES.                        
080100 120-CARGA-ETAPAS-E. EXIT.                                                
080200                                                                          
080300 121-CARGA-UNA-ETAPA SECTION.                                             
080400     MOVE FS-STAGE-ID TO WKS-I                                            
080500     MOVE FS-STAGE-ID     TO TE-STAGE-ID     (WKS-I)                      
080600     MOVE FS-STAGE-NAME   TO TE-STAGE-NAME   (WKS-I)                      
080700     MOVE FS-STAGE-ORDER  TO TE-STAGE-ORDER  (WKS-I)                      
080800     MOVE FS-EXPECTED-DAYS TO TE-EXPECTED-DAYS (WKS-I)                    
080900     PERFORM LEE-STAGES.                                                  
081000 121-CARGA-UNA-ETAPA-E. EXIT.                                             
081100                                                                          
081200******************************************************************        
081300*              L E C T U R A S   A   M A E S T R O S                      
081400******************************************************************        
081500 LEE-LEADSRC SECTION.                                                     
081600     READ LEADSRC NEXT RECORD                                             
081700-       AT END                                                            
081800           MOVE 1 TO WKS-FIN-LEADSRC                                      
081900     END-READ                                                             
082000     ADD 1 TO WKS-LEIDOS-LEADSRC.                                         
082100 LEE-LEADSRC-E. EXIT.                                                     
082200                                                                          
082300 LEE-STAGES SECTION.                                                      
082400     READ STAGES NEXT RECORD                                              
082500-       AT END                                                            
082600           MOVE 1 TO WKS-FIN-STAGES                                       
082700     END-READ                                                             
082800     ADD 1 TO WKS-LEIDOS-STAGES.                                          
082900 LEE-STAGES-E. EXIT.                                                      
083000                                                                          
083100******************************************************************        
083200*           L E C T U R A S   A   T R A N S A C C I O N                   
083300******************************************************************        
083400 LEE-PROSPECT SECTION.                                                    
083500     READ PROSPECT NEXT RECORD                                            
083600-       AT END                                                            
083700           MOVE 1 TO WKS-FIN-PROSPECT                                     
083800     END-READ                                                             
083900     IF NOT FIN-PROSPECT                                                  
084000        ADD 1 TO WKS-LEIDOS-PROSPECT                                      
084100     END-IF.                                                              
084200 LEE-PROSPECT-E. EXIT.                                                    
084300                                                                          
084400**SE FUERZA PR-PROSPECT-ID DE UN CENTINELA ALTO EN DISCCALL,              
084500**PROPOSAL Y CONTRACT AL LLEGAR A FIN DE ARCHIVO, PARA QUE EL             
084600**CRUCE POR PROSPECTO (LEIDO-ADELANTE) SE DETENGA SOLO AL                 
084700**AGOTAR PROSPECT.                                                        
084800 LEE-DISCCALL SECTION.                                                    
084900     READ DISCCALL NEXT RECORD                                            
085000-       AT END                                                            
085100           MOVE 1      TO WKS-FIN-DISCCALL                                
085200           MOVE 999999 TO DC-PROSPECT-ID                                  
085300     END-READ                                                             
085400     IF NOT FIN-DISCCALL                                                  
085500        ADD 1 TO WKS-LEIDOS-DISCCALL                                      
085600     END-IF.                                                              
085700 LEE-DISCCALL-E. EXIT.                                                    
085800                                                                          
085900 LEE-PROPOSAL SECTION.                                                    
086000     READ PROPOSAL NEXT RECORD                                            
086100-       AT END                                                            
086200           MOVE 1      TO WKS-FIN-PROPOSAL                                
086300           MOVE 999999 TO PP-PROSPECT-ID                                  
086400     END-READ                                                             
086500     IF NOT FIN-PROPOSAL                                                  
086600        ADD 1 TO WKS-LEIDOS-PROPOSAL                                      
086700     END-IF.                                                              
086800 LEE-PROPOSAL-E. EXIT.                                                    
086900                                                                          
087000**PRIMERA PASADA DE CONTRACT (CRUCE CON PROSPECT, UNIDADES                
087100**1 Y 2); LA SEGUNDA PASADA DE LA UNIDAD 4 REABRE EL ARCHIVO              
087200 LEE-CONTRACT-1 SECTION.                                                  
087300     READ CONTRACT NEXT RECORD                                            
087400-       AT END                                                            
087500           MOVE 1      TO WKS-FIN-CONTRACT-1                              
087600           MOVE 999999 TO CT-PROSPECT-ID                                  
087700     END-READ                                                             
087800     IF NOT FIN-CONTRACT-1                                                
087900        ADD 1 TO WKS-LEIDOS-CONTRACT                                      
088000     END-IF.                                                              
088100 LEE-CONTRACT-1-E. EXIT.                                                  
088200                                                                          
088300 LEE-CONTRACT-2 SECTION.                                                  
088400     READ CONTRACT NEXT RECORD                                            
088500-       AT END                                                            
088600           MOVE 1 TO WKS-FIN-CONTRACT-2                                   
088700     END-READ.                                                            
088800 LEE-CONTRACT-2-E. EXIT.                                                  
088900                                                                          
089000 LEE-JOURNEY SECTION.                                                     
089100     READ JOURNEY NEXT RECORD                                             
089200-       AT END                                                            
089300           MOVE 1 TO WKS-FIN-JOURNEY                                      
089400     END-READ                                                             
089500     IF NOT FIN-JOURNEY                                                   
089600        ADD 1 TO WKS-LEIDOS-JOURNEY                                       
089700     END-IF.                                                              
089800 LEE-JOURNEY-E. EXIT.                                                     
089900                                                                          
090000******************************************************************        
090100*   U N I D A D   1   -   M E T R I C A S   D E                           
090200*                         C O N V E R S I O N                             
090300*   CRUCE DE PROSPECT CONTRA DISCCALL/PROPOSAL/CONTRACT, LOS              
090400*   TRES EN SECUENCIA POR PROSPECT-ID, CON LECTURA ADELANTADA             
090500*   Y CENTINELA (VER LEE-DISCCALL/PROPOSAL/CONTRACT-1).                   
090600******************************************************************        
090700 205-INICIA-CRUCE-PROSPECTOS SECTION.                                     
090800     PERFORM LEE-PROSPECT                                                 
090900     PERFORM LEE-DISCCALL                                                 
091000     PERFORM LEE-PROPOSAL                                                 
091100     PERFORM LEE-CONTRACT-1.                                              
091200 205-INICIA-CRUCE-PROSPECTOS-E. EXIT.                                     
091300                                                                          
091400 210-EVALUA-PROSPECTO SECTION.                                            
091500     MOVE PR-PROSPECT-ID TO WKS-CUR-PROSPECT-ID                           
091600     MOVE PR-LEAD-SOURCE-ID TO WKS-CUR-SOURCE-ID                          
091700     MOVE "N" TO WKS-TIENE-LLAMADA WKS-TIENE-LLAM-COMP                    
091800-         WKS-TIENE-PROPUESTA WKS-TIENE-CONTRATO                          
091900     MOVE ZERO TO WKS-PROS-INGRESO-CTR WKS-PROS-DIAS-CICLO                
092000     PERFORM 211-AVANZA-LLAMADAS                                          
092100     PERFORM 212-AVANZA-PROPUESTAS                                        
092200     PERFORM 213-AVANZA-CONTRATOS-1                                       
092300     PERFORM 230-GUARDA-TAB-PROSPECTOS                                    
092400     IF CR-START-DATE <= PR-CREATED-DATE AND                              
092500-         PR-CREATED-DATE <= CR-END-DATE                                  
092600        PERFORM 220-ACUMULA-PROSPECTO                                     
092700     END-IF                                                               
092800     PERFORM LEE-PROSPECT.                                                
092900 210-EVALUA-PROSPECTO-E. EXIT.                                            
093000                                                                          
093100**CONSUME TODAS LAS LLAMADAS DEL PROSPECTO ACTUAL                         
093200 211-AVANZA-LLAMADAS SECTION.                                             
093300     PERFORM 211-A-UNA-LLAMADA                                            
093400-         UNTIL DC-PROSPECT-ID NOT = WKS-CUR-PROSPECT-ID.                 
093500 211-AVANZA-LLAMADAS-E. EXIT.                                             
093600                                                                          
093700 211-A-UNA-LLAMADA SECTION.                                               
093800     MOVE "S" TO WKS-TIENE-LLAMADA                                        
093900     IF DC-EST-COMPLETADA                                                 
094000        MOVE "S" TO WKS-TIENE-LLAM-COMP                                   
094100     END-IF                                                               
094200     PERFORM LEE-DISCCALL.                                                
094300 211-A-UNA-LLAMADA-E. EXIT.                                               
094400                                                                          
094500**CONSUME TODAS LAS PROPUESTAS DEL PROSPECTO ACTUAL                       
094600 212-AVANZA-PROPUESTAS SECTION.                                           
094700     PERFORM 212-A-UNA-PROPUESTA                                          
094800-         UNTIL PP-PROSPECT-ID NOT = WKS-CUR-PROSPECT-ID.                 
094900 212-AVANZA-PROPUESTAS-E. EXIT.                                           
095000                                                                          
095100 212-A-UNA-PROPUESTA SECTION.                                             
095200     MOVE "S" TO WKS-TIENE-PROPUESTA                                      
095300     PERFORM LEE-PROPOSAL.                                                
095400 212-A-UNA-PROPUESTA-E. EXIT.                                             
095500                                                                          
095600**CONSUME TODOS LOS CONTRATOS DEL PROSPECTO ACTUAL Y SUMA                 
095700**VALOR Y DIAS DE CICLO A UN SUBTOTAL DEL PROSPECTO (REGLAS               
095800**DE CORRECCION BPM331788: EL PROMEDIO USA EL COSTO POR LEAD              
095900**DE LA FUENTE, NO EL TOTAL). EL SUBTOTAL SOLO PASA A LOS                 
096000**ACUMULADORES GLOBALES/DE FUENTE SI EL PROSPECTO QUEDA EN                
096100**RANGO -VER 220-ACUMULA-PROSPECTO- PORQUE AQUI TODAVIA NO SE             
096200**HA EVALUADO LA FECHA DE CREACION (BPM331835)                            
096300 213-AVANZA-CONTRATOS-1 SECTION.                                          
096400     PERFORM 213-A-UN-CONTRATO-1                                          
096500-         UNTIL CT-PROSPECT-ID NOT = WKS-CUR-PROSPECT-ID.                 
096600 213-AVANZA-CONTRATOS-1-E. EXIT.                                          
096700                                                                          
096800 213-A-UN-CONTRATO-1 SECTION.                                             
096900     MOVE "S" TO WKS-TIENE-CONTRATO                                       
097000     ADD CT-CONTRACT-VALUE TO WKS-PROS-INGRESO-CTR                        
097100     MOVE PR-CREATED-DATE TO WKS-DIF-FECHA-A                              
097200     MOVE CT-SIGNED-DATE  TO WKS-DIF-FECHA-B                              
097300     PERFORM 996-RESTA-FECHAS                                             
097400     ADD WKS-DIFERENCIA-DIAS TO WKS-PROS-DIAS-CICLO                       
097500     PERFORM LEE-CONTRACT-1.                                              
097600 213-A-UN-CONTRATO-1-E. EXIT.                                             
097700                                                                          
097800**ACUMULA LOS CONTADORES GLOBALES DE LA UNIDAD 1 Y, SI LA                 
097900**FUENTE DEL PROSPECTO ESTA ACTIVA, LOS ACUMULADORES POR                  
098000**FUENTE DE LA UNIDAD 2. SOLO SE LLAMA PARA PROSPECTOS EN                 
098100**RANGO (VER 210-EVALUA-PROSPECTO), POR LO QUE ES AQUI Y NO               
098200**EN 213-A-UN-CONTRATO-1 DONDE SE SUMAN LOS SUBTOTALES DE                 
098300**CONTRATO DEL PROSPECTO AL TOTAL DE LA UNIDAD 1 Y A LA                   
098400**FUENTE (BPM331835)                                                      
098500 220-ACUMULA-PROSPECTO SECTION.                                           
098600     ADD 1 TO WKS-TOTAL-LEADS                                             
098700     IF TIENE-LLAMADA                                                     
098800        ADD 1 TO WKS-TOTAL-DISCOVERY                                      
098900     END-IF                                                               
099000     IF TIENE-LLAM-COMPLETADA                                             
099100        ADD 1 TO WKS-TOTAL-DISC-COMP                                      
099200     END-IF                                                               
099300     IF TIENE-PROPUESTA                                                   
099400        ADD 1 TO WKS-TOTAL-PROPUESTAS                                     
099500     END-IF                                                               
099600     IF TIENE-CONTRATO                                                    
099700        ADD 1 TO WKS-TOTAL-CONTRATOS                                      
099800        ADD WKS-PROS-INGRESO-CTR TO WKS-TOTAL-INGRESOS                    
099900        ADD WKS-PROS-DIAS-CICLO TO WKS-SUMA-DIAS-CICLO                    
100000     END-IF                                                               
100100     MOVE "N" TO WKS-ENCONTRADO                                           
100200     SEARCH ALL TF-ENTRADA                                                
100300-         WHEN TF-SOURCE-ID (IX-TF) = WKS-CUR-SOURCE-ID                   
100400           MOVE "S" TO WKS-ENCONTRADO                                     
100500     END-SEARCH                                                           
100600     IF FUE-ENCONTRADO                                                    
100700        ADD TF-COST-PER-LEAD (IX-TF) TO WKS-SUMA-COSTO-LEAD               
100800        IF TF-ACTIVA (IX-TF)                                              
100900           ADD 1 TO TF-LEADS (IX-TF)                                      
101000           IF TIENE-LLAMADA                                               
101100              ADD 1 TO TF-CON-LLAMADA (IX-TF)                             
101200           END-IF                                                         
101300           IF TIENE-PROPUESTA                                             
101400              ADD 1 TO TF-CON-PROPUESTA (IX-TF)                           
101500           END-IF                                                         
101600           IF TIENE-CONTRATO                                              
101700              ADD 1 TO TF-CON-CONTRATO (IX-TF)                            
101800              PERFORM 225-ACUMULA-INGRESO-FUENTE                          
101900           END-IF                                                         
102000        END-IF                                                            
102100     END-IF.                                                              
102200 220-ACUMULA-PROSPECTO-E. EXIT.                                           
102300                                                                          
102400**SUMA AL INGRESO DE LA FUENTE (REPORTE 2) EL SUBTOTAL DE                 
102500**CONTRATOS DEL PROSPECTO ACTUAL (WKS-PROS-INGRESO-CTR,                   
102600**ARMADO EN 213-A-UN-CONTRATO-1 Y YA FILTRADO POR RANGO EN                
102700**220-ACUMULA-PROSPECTO); IX-TF YA APUNTA A LA FUENTE ACTIVA              
102800**ENCONTRADA POR 220, NO SE VUELVE A BUSCAR (BPM331835)                   
102900 225-ACUMULA-INGRESO-FUENTE SECTION.                                      
103000     ADD WKS-PROS-INGRESO-CTR TO TF-INGRESO-TOTAL (IX-TF).                
103100 225-ACUMULA-INGRESO-FUENTE-E. EXIT.                                      
103200                                                                          
103300**ALMACENA EN TAB-PROSPECTOS LA PAREJA PROSPECTO/FUENTE DE                
103400**TODO PROSPECTO LEIDO (DENTRO O FUERA DE RANGO) PORQUE LA                
103500**UNIDAD 4 NECESITA LA ATRIBUCION SIN IMPORTAR LA FECHA DE                
103600**CREACION DEL PROSPECTO                                                  
103700 230-GUARDA-TAB-PROSPECTOS SECTION.                                       
103800     IF WKS-TOT-PROSPECTOS < WKS-MAX-PROSPECTOS                           
103900        ADD 1 TO WKS-TOT-PROSPECTOS                                       
104000        MOVE PR-PROSPECT-ID    TO TP-PROSPECT-ID  (WKS-TOT-PROSPECTOS)    
104100        MOVE PR-LEAD-SOURCE-ID TO TP-SOURCE-ID    (WKS-TOT-PROSPECTOS)    
104200        MOVE PR-CREATED-DATE   TO TP-CREATED-DATE (WKS-TOT-PROSPECTOS)    
104300     END-IF.                                                              
104400 230-GUARDA-TAB-PROSPECTOS-E. EXIT.                                       
104500                                                                          
104600**DERIVA LAS TASAS Y PROMEDIOS DE LA UNIDAD 1 A PARTIR DE LOS             
104700**ACUMULADORES CARGADOS EN 220-ACUMULA-PROSPECTO. CUALQUIER               
104800**RAZON CON DENOMINADOR CERO QUEDA EN CERO (NO SE REPORTA                 
104900**COMO ERROR, VER REGLA DE NEGOCIO NO. 1)                                 
105000 250-CALCULA-METRICAS-CONVERSION SECTION.                                 
105100     IF WKS-TOTAL-LEADS > ZERO                                            
105200        COMPUTE WKS-RATE-LEAD-DISC ROUNDED =                              
105300-            (WKS-TOTAL-DISCOVERY / WKS-TOTAL-LEADS) * 100                
105400        COMPUTE WKS-RATE-GENERAL ROUNDED =                                
105500-            (WKS-TOTAL-CONTRATOS / WKS-TOTAL-LEADS) * 100                
105600        COMPUTE WKS-COSTO-ADQUISICION ROUNDED =                           
105700-            WKS-SUMA-COSTO-LEAD / WKS-TOTAL-LEADS                        
105800     END-IF                                                               
105900     IF WKS-TOTAL-DISC-COMP > ZERO                                        
106000        COMPUTE WKS-RATE-DISC-PROP ROUNDED =                              
106100-            (WKS-TOTAL-PROPUESTAS / WKS-TOTAL-DISC-COMP) * 100           
106200     END-IF                                                               
106300     IF WKS-TOTAL-PROPUESTAS > ZERO                                       
106400        COMPUTE WKS-RATE-PROP-CONTR ROUNDED =                             
106500-            (WKS-TOTAL-CONTRATOS / WKS-TOTAL-PROPUESTAS) * 100           
106600     END-IF                                                               
106700     IF WKS-TOTAL-CONTRATOS > ZERO                                        
106800        COMPUTE WKS-DEAL-PROMEDIO ROUNDED =                               
106900-            WKS-TOTAL-INGRESOS / WKS-TOTAL-CONTRATOS                     
107000        COMPUTE WKS-CICLO-PROMEDIO ROUNDED =                              
107100-            WKS-SUMA-DIAS-CICLO / WKS-TOTAL-CONTRATOS                    
107200     END-IF                                                               
107300     MOVE WKS-DEAL-PROMEDIO TO WKS-VALOR-VIDA.                            
107400 250-CALCULA-METRICAS-CONVERSION-E. EXIT.                                 
107500                                                                          
107600**UNIDAD 4 - ATRIBUCION DE INGRESOS POR FUENTE (PRIMER                    
107700**TOQUE). SE CIERRA CONTRACT (YA AGOTADO EN LA PRIMERA                    
107800**PASADA DE LA UNIDAD 1) Y SE REABRE SOLO DE ENTRADA PARA                 
107900**UNA SEGUNDA LECTURA COMPLETA, TAL COMO LO HACE LA RUTINA                
108000**DE CIERRA-Y-ABRE-IO DEL SISTEMA DE MORAS                                
108100 300-PROCESA-CONTRATOS SECTION.                                           
108200     CLOSE CONTRACT                                                       
108300     OPEN INPUT CONTRACT                                                  
108400     IF FS-CONTRACT NOT = "00"                                            
108500        DISPLAY "EMBU1C01-E02 ERROR AL REABRIR CONTRACT " FS-CONTRACT     
108600        MOVE 1 TO WKS-FIN-CONTRACT-2                                      
108700     ELSE                                                                 
108800        PERFORM LEE-CONTRACT-2                                            
108900        PERFORM 310-EVALUA-CONTRATO UNTIL FIN-CONTRACT-2                  
109000     END-IF.                                                              
109100 300-PROCESA-CONTRATOS-E. EXIT.                                           
109200                                                                          
109300**POR CADA CONTRATO ACTIVO FIRMADO DENTRO DEL RANGO, UBICA                
109400**EL PROSPECTO EN TAB-PROSPECTOS PARA OBTENER SU FUENTE DE                
109500**ORIGEN Y ACUMULA LA ATRIBUCION EN TAB-FUENTES                           
109600 310-EVALUA-CONTRATO SECTION.                                             
109700     IF CT-EST-ACTIVO AND                                                 
109800-       CR-START-DATE <= CT-SIGNED-DATE AND                               
109900-       CT-SIGNED-DATE <= CR-END-DATE                                     
110000        MOVE "N" TO WKS-ENCONTRADO                                        
110100        SEARCH ALL TP-ENTRADA                                             
110200-            WHEN TP-PROSPECT-ID (IX-TP) = CT-PROSPECT-ID                 
110300              MOVE "S" TO WKS-ENCONTRADO                                  
110400        END-SEARCH                                                        
110500        IF FUE-ENCONTRADO                                                 
110600           MOVE TP-SOURCE-ID (IX-TP) TO WKS-CUR-SOURCE-ID                 
110700           MOVE "N" TO WKS-ENCONTRADO                                     
110800           SEARCH ALL TF-ENTRADA                                          
110900-               WHEN TF-SOURCE-ID (IX-TF) = WKS-CUR-SOURCE-ID             
111000                 MOVE "S" TO WKS-ENCONTRADO                               
111100           END-SEARCH                                                     
111200           IF FUE-ENCONTRADO                                              
111300              ADD CT-CONTRACT-VALUE TO TF-ATR-INGRESO   (IX-TF)           
111400              ADD CT-MRR            TO TF-ATR-MRR       (IX-TF)           
111500              ADD 1                 TO TF-ATR-CONTRATOS (IX-TF)           
111600              ADD CT-CONTRACT-VALUE TO WKS-TOT4-INGRESOS                  
111700              ADD CT-MRR            TO WKS-TOT4-MRR                       
111800              ADD 1                 TO WKS-TOT4-CONTRATOS                 
111900              MOVE TP-CREATED-DATE (IX-TP) TO WKS-DIF-FECHA-A             
112000              MOVE CT-SIGNED-DATE           TO WKS-DIF-FECHA-B            
112100              PERFORM 996-RESTA-FECHAS                                    
112200              ADD WKS-DIFERENCIA-DIAS TO TF-ATR-DIAS-CICLO (IX-TF)        
112300              ADD WKS-DIFERENCIA-DIAS TO WKS-TOT4-DIAS-CICLO              
112400           END-IF                                                         
112500        END-IF                                                            
112600     END-IF                                                               
112700     PERFORM LEE-CONTRACT-2.                                              
112800 310-EVALUA-CONTRATO-E. EXIT.                                             
112900                                                                          
113000**UNIDAD 3 - TRAYECTORIA POR ETAPA (CUELLOS DE BOTELLA). SE               
113100**ACUMULA DIRECTAMENTE SOBRE TAB-ETAPAS, INDIZADA POR EL                  
113200**PROPIO JN-STAGE-ID (1-8), SIN NECESIDAD DE BUSQUEDA                     
113300 400-PROCESA-JOURNEY SECTION.                                             
113400     IF CR-START-DATE <= JN-ENTERED-DATE AND                              
113500-       JN-ENTERED-DATE <= CR-END-DATE                                    
113600        MOVE JN-STAGE-ID TO WKS-I                                         
113700        ADD 1 TO TE-ENTRARON (WKS-I)                                      
113800        IF JN-SIGUE-EN-ETAPA                                              
113900           MOVE JN-ENTERED-DATE TO WKS-DIF-FECHA-A                        
114000           MOVE WKS-AS-OF-DATE  TO WKS-DIF-FECHA-B                        
114100           PERFORM 996-RESTA-FECHAS                                       
114200           ADD WKS-DIFERENCIA-DIAS TO TE-SUMA-DURACION (WKS-I)            
114300           IF TE-EXPECTED-DAYS (WKS-I) > ZERO AND                         
114400-             WKS-DIFERENCIA-DIAS > TE-EXPECTED-DAYS (WKS-I)              
114500              ADD 1 TO TE-ATASCADOS (WKS-I)                               
114600           END-IF                                                         
114700        ELSE                                                              
114800           ADD 1 TO TE-SALIERON (WKS-I)                                   
114900           MOVE JN-ENTERED-DATE TO WKS-DIF-FECHA-A                        
115000           MOVE JN-EXITED-DATE  TO WKS-DIF-FECHA-B                        
115100           PERFORM 996-RESTA-FECHAS                                       
115200           ADD WKS-DIFERENCIA-DIAS TO TE-SUMA-DURACION (WKS-I)            
115300        END-IF                                                            
115400     END-IF                                                               
115500     PERFORM LEE-JOURNEY.                                                 
115600 400-PROCESA-JOURNEY-E. EXIT.                                             
115700                                                                          
115800**DERIVA, POR CADA UNA DE LAS 7 ETAPAS ANALIZABLES (LA ETAPA              
115900**8, PERDIDA, QUEDA FUERA DEL ANALISIS DE CUELLOS), LA TASA               
116000**DE SALIDA, LA DURACION PROMEDIO Y LA SEVERIDAD (REGLA S3)               
116100 410-CALCULA-ETAPAS SECTION.                                              
116200     MOVE 1 TO WKS-I                                                      
116300     PERFORM 411-CALCULA-UNA-ETAPA UNTIL WKS-I > 7.                       
116400 410-CALCULA-ETAPAS-E. EXIT.                                              
116500                                                                          
116600 411-CALCULA-UNA-ETAPA SECTION.                                           
116700     MOVE ZERO TO WKS-FACTOR-DURACION WKS-FACTOR-ATASCO                   
116800     IF TE-ENTRARON (WKS-I) > ZERO                                        
116900        COMPUTE TE-CONV-PCT (WKS-I) ROUNDED =                             
117000-            (TE-SALIERON (WKS-I) / TE-ENTRARON (WKS-I)) * 100            
117100        COMPUTE TE-DURACION-PROM (WKS-I) ROUNDED =                        
117200-            TE-SUMA-DURACION (WKS-I) / TE-ENTRARON (WKS-I)               
117300        COMPUTE WKS-FACTOR-ATASCO ROUNDED =                               
117400-            TE-ATASCADOS (WKS-I) / TE-ENTRARON (WKS-I)                   
117500     END-IF                                                               
117600     IF TE-EXPECTED-DAYS (WKS-I) > ZERO                                   
117700        COMPUTE WKS-FACTOR-DURACION ROUNDED =                             
117800-            TE-DURACION-PROM (WKS-I) / TE-EXPECTED-DAYS (WKS-I)          
117900     ELSE                                                                 
118000        MOVE 1 TO WKS-FACTOR-DURACION                                     
118100     END-IF                                                               
118200     IF TE-CONV-PCT (WKS-I) < 50 OR WKS-FACTOR-DURACION > 2 OR            
118300-       WKS-FACTOR-ATASCO > 0.3                                           
118400        MOVE "HIGH"   TO TE-SEVERIDAD (WKS-I)                             
118500     ELSE                                                                 
118600        IF TE-CONV-PCT (WKS-I) < 70 OR WKS-FACTOR-DURACION > 1.5 OR       
118700-          WKS-FACTOR-ATASCO > 0.2                                        
118800           MOVE "MEDIUM" TO TE-SEVERIDAD (WKS-I)                          
118900        ELSE                                                              
119000           MOVE "LOW"    TO TE-SEVERIDAD (WKS-I)                          
119100        END-IF                                                            
119200     END-IF                                                               
119300     MOVE WKS-FACTOR-DURACION TO TE-FACTOR-DUR (WKS-I)                    
119400     MOVE WKS-FACTOR-ATASCO   TO TE-FACTOR-AT  (WKS-I)                    
119500     ADD 1 TO WKS-I.                                                      
119600 411-CALCULA-UNA-ETAPA-E. EXIT.                                           
119700                                                                          
119800**UNIDAD 2 - DESEMPENO POR FUENTE (REGLAS S2). RECORRE LAS                
119900**200 POSICIONES DE TAB-FUENTES (NO HAY BUSQUEDA, ES UN                   
120000**BARRIDO COMPLETO) Y DERIVA LOS INDICADORES DE CADA UNA                  
120100 260-CALCULA-FUENTES SECTION.                                             
120200     MOVE 1 TO WKS-I                                                      
120300     PERFORM 261-CALCULA-UNA-FUENTE UNTIL WKS-I > WKS-TOT-FUENTES.        
120400 260-CALCULA-FUENTES-E. EXIT.                                             
120500                                                                          
120600 261-CALCULA-UNA-FUENTE SECTION.                                          
120700     COMPUTE TF-COSTO-ADQ (WKS-I) ROUNDED =                               
120800-         TF-COST-PER-LEAD (WKS-I) * TF-LEADS (WKS-I)                     
120900     IF TF-LEADS (WKS-I) > ZERO                                           
121000        COMPUTE TF-CONV-PCT (WKS-I) ROUNDED =                             
121100-            (TF-CON-CONTRATO (WKS-I) / TF-LEADS (WKS-I)) * 100           
121200        COMPUTE TF-REV-LEAD (WKS-I) ROUNDED =                             
121300-            TF-INGRESO-TOTAL (WKS-I) / TF-LEADS (WKS-I)                  
121400     END-IF                                                               
121500     IF TF-COSTO-ADQ (WKS-I) > ZERO                                       
121600        COMPUTE TF-ROI (WKS-I) ROUNDED =                                  
121700-            ((TF-INGRESO-TOTAL (WKS-I) - TF-COSTO-ADQ (WKS-I)) /         
121800-            TF-COSTO-ADQ (WKS-I)) * 100                                  
121900     END-IF                                                               
122000     IF TF-REV-LEAD (WKS-I) > ZERO                                        
122100        COMPUTE TF-PAYBACK-MESES (WKS-I) ROUNDED =                        
122200-            TF-COST-PER-LEAD (WKS-I) / (TF-REV-LEAD (WKS-I) / 12)        
122300     END-IF                                                               
122400     IF TF-ACTIVA (WKS-I)                                                 
122500        ADD TF-LEADS (WKS-I)     TO WKS-TOT2-LEADS                        
122600        ADD TF-CON-CONTRATO (WKS-I) TO WKS-TOT2-CONTRATOS                 
122700        ADD TF-INGRESO-TOTAL (WKS-I) TO WKS-TOT2-INGRESOS                 
122800        ADD TF-COSTO-ADQ (WKS-I) TO WKS-TOT2-COSTO-ADQ                    
122900     END-IF                                                               
123000     ADD 1 TO WKS-I.                                                      
123100 261-CALCULA-UNA-FUENTE-E. EXIT.                                          
123200                                                                          
123300**ORDENA WKS-ORDEN-FUENTES POR TF-INGRESO-TOTAL DESCENDENTE               
123400**(REPORTE 2). NO SE REORDENA TAB-FUENTES EN SI PORQUE DEBE               
123500**SEGUIR ASCENDENTE POR TF-SOURCE-ID PARA LAS BUSQUEDAS                   
123600**BINARIAS DE LAS UNIDADES 1, 2 Y 4                                       
123700 270-ORDENA-FUENTES-ING SECTION.                                          
123800     PERFORM 271-INICIALIZA-ORDEN                                         
123900     MOVE "S" TO WKS-SW-INTERCAMBIO                                       
124000     PERFORM 272-PASADA-ING UNTIL NOT HUBO-INTERCAMBIO.                   
124100 270-ORDENA-FUENTES-ING-E. EXIT.                                          
124200                                                                          
124300 271-INICIALIZA-ORDEN SECTION.                                            
124400     MOVE 1 TO WKS-I                                                      
124500     PERFORM 271A-UNA-POSICION UNTIL WKS-I > WKS-TOT-FUENTES.             
124600 271-INICIALIZA-ORDEN-E. EXIT.                                            
124700                                                                          
124800 271A-UNA-POSICION SECTION.                                               
124900     MOVE WKS-I TO WO-POSICION (WKS-I)                                    
125000     ADD 1 TO WKS-I.                                                      
125100 271A-UNA-POSICION-E. EXIT.                                               
125200                                                                          
125300 272-PASADA-ING SECTION.                                                  
125400     MOVE "N" TO WKS-SW-INTERCAMBIO                                       
125500     MOVE 1 TO WKS-I                                                      
125600     PERFORM 273-COMPARA-PAR-ING                                          
125700-         UNTIL WKS-I > (WKS-TOT-FUENTES - 1).                            
125800 272-PASADA-ING-E. EXIT.                                                  
125900                                                                          
126000 273-COMPARA-PAR-ING SECTION.                                             
126100     MOVE "N" TO WKS-SW-PAR                                               
126200     IF TF-INGRESO-TOTAL (WO-POSICION (WKS-I)) <                          
126300-       TF-INGRESO-TOTAL (WO-POSICION (WKS-I + 1))                        
126400        MOVE "S" TO WKS-SW-PAR                                            
126500     ELSE                                                                 
126600        IF TF-INGRESO-TOTAL (WO-POSICION (WKS-I)) =                       
126700-          TF-INGRESO-TOTAL (WO-POSICION (WKS-I + 1)) AND                 
126800-          TF-LEADS (WO-POSICION (WKS-I)) <                               
126900-          TF-LEADS (WO-POSICION (WKS-I + 1))                             
127000           MOVE "S" TO WKS-SW-PAR                                         
127100        END-IF                                                            
127200     END-IF                                                               
127300     IF HAY-INTERCAMBIO-PAR                                               
127400        MOVE WO-POSICION (WKS-I)     TO WKS-TEMP-POS                      
127500        MOVE WO-POSICION (WKS-I + 1) TO WO-POSICION (WKS-I)               
127600        MOVE WKS-TEMP-POS            TO WO-POSICION (WKS-I + 1)           
127700        MOVE "S" TO WKS-SW-INTERCAMBIO                                    
127800     END-IF                                                               
127900     ADD 1 TO WKS-I.                                                      
128000 273-COMPARA-PAR-ING-E. EXIT.                                             
128100                                                                          
128200**MISMO ORDENAMIENTO POR INTERCAMBIO, PERO POR TF-ATR-                    
128300**INGRESO (REPORTE 4, ATRIBUCION DE INGRESOS)                             
128400 330-ORDENA-FUENTES-ATR SECTION.                                          
128500     PERFORM 271-INICIALIZA-ORDEN                                         
128600     MOVE "S" TO WKS-SW-INTERCAMBIO                                       
128700     PERFORM 331-PASADA-ATR UNTIL NOT HUBO-INTERCAMBIO.                   
128800 330-ORDENA-FUENTES-ATR-E. EXIT.                                          
128900                                                                          
129000 331-PASADA-ATR SECTION.                                                  
129100     MOVE "N" TO WKS-SW-INTERCAMBIO                                       
129200     MOVE 1 TO WKS-I                                                      
129300     PERFORM 332-COMPARA-PAR-ATR                                          
129400-         UNTIL WKS-I > (WKS-TOT-FUENTES - 1).                            
129500 331-PASADA-ATR-E. EXIT.                                                  
129600                                                                          
129700 332-COMPARA-PAR-ATR SECTION.                                             
129800     IF TF-ATR-INGRESO (WO-POSICION (WKS-I)) <                            
129900-       TF-ATR-INGRESO (WO-POSICION (WKS-I + 1))                          
130000        MOVE WO-POSICION (WKS-I)     TO WKS-TEMP-POS                      
130100        MOVE WO-POSICION (WKS-I + 1) TO WO-POSICION (WKS-I)               
130200        MOVE WKS-TEMP-POS            TO WO-POSICION (WKS-I + 1)           
130300        MOVE "S" TO WKS-SW-INTERCAMBIO                                    
130400     END-IF                                                               
130500     ADD 1 TO WKS-I.                                                      
130600 332-COMPARA-PAR-ATR-E. EXIT.                                             
130700                                                                          
130800**UNIDAD 5 - COMPARACION CONTRA BENCHMARKS DE LA INDUSTRIA                
130900**(REGLAS S5). LAS SEIS METRICAS SE EVALUAN SOLO SI EL VALOR              
131000**ACTUAL ES DIFERENTE DE CERO                                             
131100 500-COMPARA-BENCHMARKS SECTION.                                          
131200     PERFORM 501-CARGA-BENCHMARKS                                         
131300     MOVE WKS-RATE-GENERAL    TO BM-VALOR-ACTUAL (1)                      
131400     MOVE WKS-RATE-LEAD-DISC  TO BM-VALOR-ACTUAL (2)                      
131500     MOVE WKS-RATE-DISC-PROP  TO BM-VALOR-ACTUAL (3)                      
131600     MOVE WKS-RATE-PROP-CONTR TO BM-VALOR-ACTUAL (4)                      
131700     MOVE WKS-CICLO-PROMEDIO  TO BM-VALOR-ACTUAL (5)                      
131800     MOVE WKS-DEAL-PROMEDIO   TO BM-VALOR-ACTUAL (6)                      
131900     MOVE 1 TO WKS-I                                                      
132000     PERFORM 502-EVALUA-UN-BENCHMARK UNTIL WKS-I > 6.                     
132100 500-COMPARA-BENCHMARKS-E. EXIT.                                          
132200                                                                          
132300 501-CARGA-BENCHMARKS SECTION.                                            
132400     MOVE "TASA DE CONVERSION GENERAL"    TO BM-NOMBRE (1)                
132500     MOVE "N"  TO BM-INVERSO (1)                                          
132600     MOVE 8.5  TO BM-VALOR-IND (1)                                        
132700     MOVE "TASA DE LEAD A DESCUBRIMIENTO" TO BM-NOMBRE (2)                
132800     MOVE "N"  TO BM-INVERSO (2)                                          
132900     MOVE 42.0 TO BM-VALOR-IND (2)                                        
133000     MOVE "TASA DESCUBR. A PROPUESTA"     TO BM-NOMBRE (3)                
133100     MOVE "N"  TO BM-INVERSO (3)                                          
133200     MOVE 78.0 TO BM-VALOR-IND (3)                                        
133300     MOVE "TASA PROPUESTA A CONTRATO"     TO BM-NOMBRE (4)                
133400     MOVE "N"  TO BM-INVERSO (4)                                          
133500     MOVE 35.0 TO BM-VALOR-IND (4)                                        
133600     MOVE "CICLO DE VENTA (DIAS)"         TO BM-NOMBRE (5)                
133700     MOVE "S"  TO BM-INVERSO (5)                                          
133800     MOVE 54.0 TO BM-VALOR-IND (5)                                        
133900     MOVE "TAMANO PROMEDIO DE TRATO"      TO BM-NOMBRE (6)                
134000     MOVE "N"  TO BM-INVERSO (6)                                          
134100     MOVE 45000.0 TO BM-VALOR-IND (6).                                    
134200 501-CARGA-BENCHMARKS-E. EXIT.                                            
134300                                                                          
134400 502-EVALUA-UN-BENCHMARK SECTION.                                         
134500     IF BM-VALOR-ACTUAL (WKS-I) > ZERO                                    
134600        MOVE "S" TO BM-COMPARADO (WKS-I)                                  
134700        IF BM-ES-INVERSO (WKS-I)                                          
134800           COMPUTE BM-RATIO (WKS-I) ROUNDED =                             
134900-               BM-VALOR-IND (WKS-I) / BM-VALOR-ACTUAL (WKS-I)            
135000        ELSE                                                              
135100           COMPUTE BM-RATIO (WKS-I) ROUNDED =                             
135200-               BM-VALOR-ACTUAL (WKS-I) / BM-VALOR-IND (WKS-I)            
135300        END-IF                                                            
135400        EVALUATE TRUE                                                     
135500           WHEN BM-RATIO (WKS-I) >= 1.5                                   
135600              MOVE 95 TO BM-PERCENTIL (WKS-I)                             
135700              MOVE "EXCELLENT"     TO BM-ESTADO (WKS-I)                   
135800           WHEN BM-RATIO (WKS-I) >= 1.2                                   
135900              MOVE 80 TO BM-PERCENTIL (WKS-I)                             
136000              MOVE "GOOD"          TO BM-ESTADO (WKS-I)                   
136100           WHEN BM-RATIO (WKS-I) >= 0.9                                   
136200              MOVE 60 TO BM-PERCENTIL (WKS-I)                             
136300              MOVE "AVERAGE"       TO BM-ESTADO (WKS-I)                   
136400           WHEN BM-RATIO (WKS-I) >= 0.7                                   
136500              MOVE 30 TO BM-PERCENTIL (WKS-I)                             
136600              MOVE "BELOW AVERAGE" TO BM-ESTADO (WKS-I)                   
136700           WHEN OTHER                                                     
136800              MOVE 10 TO BM-PERCENTIL (WKS-I)                             
136900              MOVE "POOR"          TO BM-ESTADO (WKS-I)                   
137000        END-EVALUATE                                                      
137100        ADD BM-PERCENTIL (WKS-I) TO WKS-SUMA-PERCENTILES                  
137200        ADD 1 TO WKS-NUM-COMPARADOS                                       
137300     END-IF                                                               
137400     ADD 1 TO WKS-I.                                                      
137500 502-EVALUA-UN-BENCHMARK-E. EXIT.                                         
137600                                                                          
137700**SALUD DEL EMBUDO = PROMEDIO ENTERO DE LOS PERCENTILES                   
137800**COMPARADOS, TOPADO A 100; 50 SI NO HUBO METRICAS A COMPARAR             
137900 510-CALCULA-SALUD SECTION.                                               
138000     IF WKS-NUM-COMPARADOS > ZERO                                         
138100        COMPUTE WKS-HEALTH-SCORE =                                        
138200-            WKS-SUMA-PERCENTILES / WKS-NUM-COMPARADOS                    
138300        IF WKS-HEALTH-SCORE > 100                                         
138400           MOVE 100 TO WKS-HEALTH-SCORE                                   
138500        END-IF                                                            
138600     END-IF.                                                              
138700 510-CALCULA-SALUD-E. EXIT.                                               
138800                                                                          
138900**EXPLORA TAB-ETAPAS (1-7) PARA UBICAR EL PRIMER CUELLO DE                
139000**SEVERIDAD ALTA Y LOS PRIMEROS DOS DE SEVERIDAD MEDIA, Y                 
139100**TAB-FUENTES PARA LA BANDERA DE ROI BAJO Y LA PARTICIPACION              
139200**DE LA FUENTE PRINCIPAL EN EL INGRESO TOTAL (REGLAS S6)                  
139300 605-ESCANEA-CUELLOS SECTION.                                             
139400     MOVE ZERO TO WKS-IDX-PRIMER-ALTO WKS-IDX-MEDIO-1                     
139500-         WKS-IDX-MEDIO-2                                                 
139600     MOVE 1 TO WKS-I                                                      
139700     PERFORM 605A-REVISA-UNA-ETAPA UNTIL WKS-I > 7.                       
139800 605-ESCANEA-CUELLOS-E. EXIT.                                             
139900                                                                          
140000 605A-REVISA-UNA-ETAPA SECTION.                                           
140100     IF TE-SEVERIDAD (WKS-I) = "HIGH" AND WKS-IDX-PRIMER-ALTO = ZERO      
140200        MOVE WKS-I TO WKS-IDX-PRIMER-ALTO                                 
140300     END-IF                                                               
140400     IF TE-SEVERIDAD (WKS-I) = "MEDIUM"                                   
140500        IF WKS-IDX-MEDIO-1 = ZERO                                         
140600           MOVE WKS-I TO WKS-IDX-MEDIO-1                                  
140700        ELSE                                                              
140800           IF WKS-IDX-MEDIO-2 = ZERO                                      
140900              MOVE WKS-I TO WKS-IDX-MEDIO-2                               
141000           END-IF                                                         
141100        END-IF                                                            
141200     END-IF                                                               
141300     ADD 1 TO WKS-I.                                                      
141400 605A-REVISA-UNA-ETAPA-E. EXIT.                                           
141500                                                                          
141600 606-ESCANEA-FUENTES SECTION.                                             
141700     MOVE "N" TO WKS-HAY-ROI-BAJO                                         
141800     MOVE 1 TO WKS-I                                                      
141900     PERFORM 606A-REVISA-UNA-FUENTE UNTIL WKS-I > WKS-TOT-FUENTES         
142000     IF WKS-TOT-FUENTES > ZERO AND WKS-TOT2-INGRESOS > ZERO               
142100        COMPUTE WKS-PCT-TOP-FUENTE ROUNDED =                              
142200-            (TF-INGRESO-TOTAL (WO-POSICION (1)) /                        
142300-            WKS-TOT2-INGRESOS) * 100                                     
142400     END-IF.                                                              
142500 606-ESCANEA-FUENTES-E. EXIT.                                             
142600                                                                          
142700 606A-REVISA-UNA-FUENTE SECTION.                                          
142800     IF TF-ACTIVA (WKS-I) AND TF-LEADS (WKS-I) > ZERO AND                 
142900-       TF-ROI (WKS-I) < 50                                               
143000        MOVE "S" TO WKS-HAY-ROI-BAJO                                      
143100     END-IF                                                               
143200     ADD 1 TO WKS-I.                                                      
143300 606A-REVISA-UNA-FUENTE-E. EXIT.                                          
143400                                                                          
143500**GENERA LOS INSIGHTS ESTRATEGICOS DE LA REGLA S6, EN EL                  
143600**ORDEN EN QUE EL NEGOCIO LOS QUIERE VER                                  
143700 600-GENERA-INSIGHTS SECTION.                                             
143800     PERFORM 605-ESCANEA-CUELLOS                                          
143900     PERFORM 606-ESCANEA-FUENTES                                          
144000     IF WKS-RATE-GENERAL < 5.0                                            
144100        MOVE "CONVERSION-OPTIMIZATION" TO WKS-INS-TIPO                    
144200        MOVE "HIGH" TO WKS-INS-PRIORIDAD                                  
144300        MOVE "TASA DE CONVERSION GENERAL POR DEBAJO DEL ESTANDAR"         
144400-            TO WKS-INS-TITULO                                            
144500        PERFORM 601-AGREGA-INSIGHT                                        
144600     END-IF                                                               
144700     IF WKS-RATE-GENERAL > 12.0                                           
144800        MOVE "SCALING-OPPORTUNITY" TO WKS-INS-TIPO                        
144900        MOVE "HIGH" TO WKS-INS-PRIORIDAD                                  
145000        MOVE "CONVERSION SOLIDA - EL EMBUDO ESTA LISTO PARA ESCALAR"      
145100-            TO WKS-INS-TITULO                                            
145200        PERFORM 601-AGREGA-INSIGHT                                        
145300     END-IF                                                               
145400     IF WKS-TOT-FUENTES > ZERO AND TF-ROI (WO-POSICION (1)) > 200         
145500        MOVE "INVESTMENT-SCALING" TO WKS-INS-TIPO                         
145600        MOVE "HIGH" TO WKS-INS-PRIORIDAD                                  
145700        MOVE "LA FUENTE DE MAYOR INGRESO MUESTRA UN ROI EXCELENTE"        
145800-            TO WKS-INS-TITULO                                            
145900        PERFORM 601-AGREGA-INSIGHT                                        
146000     END-IF                                                               
146100     IF HAY-ROI-BAJO                                                      
146200        MOVE "COST-OPTIMIZATION" TO WKS-INS-TIPO                          
146300        MOVE "MEDIUM" TO WKS-INS-PRIORIDAD                                
146400        MOVE "UNA O MAS FUENTES MUESTRAN UN ROI DEFICIENTE"               
146500-            TO WKS-INS-TITULO                                            
146600        PERFORM 601-AGREGA-INSIGHT                                        
146700     END-IF                                                               
146800     IF WKS-IDX-PRIMER-ALTO > ZERO                                        
146900        MOVE "PROCESS-OPTIMIZATION" TO WKS-INS-TIPO                       
147000        MOVE "HIGH" TO WKS-INS-PRIORIDAD                                  
147100        MOVE TE-STAGE-NAME (WKS-IDX-PRIMER-ALTO) TO WKS-INS-TITULO        
147200        PERFORM 601-AGREGA-INSIGHT                                        
147300     END-IF                                                               
147400     IF WKS-CICLO-PROMEDIO > 70                                           
147500        MOVE "VELOCITY-OPTIMIZATION" TO WKS-INS-TIPO                      
147600        MOVE "MEDIUM" TO WKS-INS-PRIORIDAD                                
147700        MOVE "EL CICLO DE VENTA PROMEDIO ES MAS LARGO DE LO ESPERADO"     
147800-            TO WKS-INS-TITULO                                            
147900        PERFORM 601-AGREGA-INSIGHT                                        
148000     END-IF                                                               
148100     IF WKS-DEAL-PROMEDIO < 40000 AND WKS-TOT4-CONTRATOS > ZERO           
148200        MOVE "VALUE-OPTIMIZATION" TO WKS-INS-TIPO                         
148300        MOVE "MEDIUM" TO WKS-INS-PRIORIDAD                                
148400        MOVE "EL TAMANO PROMEDIO DE TRATO ESTA POR DEBAJO DE LA META"     
148500-            TO WKS-INS-TITULO                                            
148600        PERFORM 601-AGREGA-INSIGHT                                        
148700     END-IF.                                                              
148800 600-GENERA-INSIGHTS-E. EXIT.                                             
148900                                                                          
149000 601-AGREGA-INSIGHT SECTION.                                              
149100     IF WKS-INSIGHT-COUNT < 10                                            
149200        ADD 1 TO WKS-INSIGHT-COUNT                                        
149300        MOVE WKS-INS-TIPO      TO IN-TIPO      (WKS-INSIGHT-COUNT)        
149400        MOVE WKS-INS-PRIORIDAD TO IN-PRIORIDAD (WKS-INSIGHT-COUNT)        
149500        MOVE WKS-INS-TITULO    TO IN-TITULO    (WKS-INSIGHT-COUNT)        
149600        IF WKS-INS-PRIORIDAD = "HIGH"                                     
149700           ADD 1 TO WKS-CNT-HIGH-INSIGHTS                                 
149800        ELSE                                                              
149900           ADD 1 TO WKS-CNT-MED-INSIGHTS                                  
150000        END-IF                                                            
150100     END-IF.                                                              
150200 601-AGREGA-INSIGHT-E. EXIT.                                              
150300                                                                          
150400**IDENTIFICA LOS RIESGOS DE LA REGLA S6                                   
150500 610-IDENTIFICA-RIESGOS SECTION.                                          
150600     IF WKS-TOT-FUENTES > ZERO AND WKS-PCT-TOP-FUENTE > 60                
150700        MOVE "CONCENTRATION" TO WKS-RIS-TIPO                              
150800        MOVE "INGRESO CONCENTRADO EN UNA SOLA FUENTE DE PROSPECCION"      
150900-            TO WKS-RIS-TEXTO                                             
151000        PERFORM 611-AGREGA-RIESGO                                         
151100     END-IF                                                               
151200     MOVE 1 TO WKS-I                                                      
151300     PERFORM 612-RIESGO-POR-ETAPA UNTIL WKS-I > 7                         
151400     IF WKS-RATE-GENERAL < 5                                              
151500        MOVE "PERFORMANCE" TO WKS-RIS-TIPO                                
151600        MOVE "TASA DE CONVERSION GENERAL BAJO EL MINIMO ACEPTABLE"        
151700-            TO WKS-RIS-TEXTO                                             
151800        PERFORM 611-AGREGA-RIESGO                                         
151900     END-IF.                                                              
152000 610-IDENTIFICA-RIESGOS-E. EXIT.                                          
152100                                                                          
152200 611-AGREGA-RIESGO SECTION.                                               
152300     IF WKS-RISK-COUNT < 10                                               
152400        ADD 1 TO WKS-RISK-COUNT                                           
152500        MOVE WKS-RIS-TIPO  TO RG-TIPO  (WKS-RISK-COUNT)                   
152600        MOVE WKS-RIS-TEXTO TO RG-TEXTO (WKS-RISK-COUNT)                   
152700     END-IF.                                                              
152800 611-AGREGA-RIESGO-E. EXIT.                                               
152900                                                                          
153000 612-RIESGO-POR-ETAPA SECTION.                                            
153100     IF TE-SEVERIDAD (WKS-I) = "HIGH"                                     
153200        MOVE "PROCESS" TO WKS-RIS-TIPO                                    
153300        MOVE TE-STAGE-NAME (WKS-I) TO WKS-RIS-TEXTO                       
153400        PERFORM 611-AGREGA-RIESGO                                         
153500     END-IF                                                               
153600     ADD 1 TO WKS-I.                                                      
153700 612-RIESGO-POR-ETAPA-E. EXIT.                                            
153800                                                                          
153900**IDENTIFICA LAS OPORTUNIDADES DE LA REGLA S6                             
154000 620-IDENTIFICA-OPORTUNIDADES SECTION.                                    
154100     MOVE 1 TO WKS-I                                                      
154200     PERFORM 621-OPORTUNIDAD-POR-FUENTE UNTIL WKS-I > WKS-TOT-FUENTES     
154300     IF WKS-IDX-MEDIO-1 > ZERO                                            
154400        MOVE "PROCESS-IMPROVEMENT" TO WKS-OPP-TIPO                        
154500        MOVE TE-STAGE-NAME (WKS-IDX-MEDIO-1) TO WKS-OPP-TEXTO             
154600        PERFORM 622-AGREGA-OPORTUNIDAD                                    
154700     END-IF                                                               
154800     IF WKS-IDX-MEDIO-2 > ZERO                                            
154900        MOVE "PROCESS-IMPROVEMENT" TO WKS-OPP-TIPO                        
155000        MOVE TE-STAGE-NAME (WKS-IDX-MEDIO-2) TO WKS-OPP-TEXTO             
155100        PERFORM 622-AGREGA-OPORTUNIDAD                                    
155200     END-IF                                                               
155300     IF WKS-RATE-GENERAL > 10                                             
155400        MOVE "MARKET-EXPANSION" TO WKS-OPP-TIPO                           
155500        MOVE "LA CONVERSION GENERAL PERMITE EXPANDIR A NUEVOS MERCADOS"   
155600-            TO WKS-OPP-TEXTO                                             
155700        PERFORM 622-AGREGA-OPORTUNIDAD                                    
155800     END-IF.                                                              
155900 620-IDENTIFICA-OPORTUNIDADES-E. EXIT.                                    
156000                                                                          
156100 621-OPORTUNIDAD-POR-FUENTE SECTION.                                      
156200     IF TF-ACTIVA (WKS-I) AND TF-ROI (WKS-I) > 200                        
156300        MOVE "SOURCE-SCALING" TO WKS-OPP-TIPO                             
156400        MOVE TF-SOURCE-NAME (WKS-I) TO WKS-OPP-TEXTO                      
156500        PERFORM 622-AGREGA-OPORTUNIDAD                                    
156600     END-IF                                                               
156700     ADD 1 TO WKS-I.                                                      
156800 621-OPORTUNIDAD-POR-FUENTE-E. EXIT.                                      
156900                                                                          
157000 622-AGREGA-OPORTUNIDAD SECTION.                                          
157100     IF WKS-OPP-COUNT < 10                                                
157200        ADD 1 TO WKS-OPP-COUNT                                            
157300        MOVE WKS-OPP-TIPO  TO OP-TIPO  (WKS-OPP-COUNT)                    
157400        MOVE WKS-OPP-TEXTO TO OP-TEXTO (WKS-OPP-COUNT)                    
157500     END-IF.                                                              
157600 622-AGREGA-OPORTUNIDAD-E. EXIT.                                          
157700                                                                          
157800**CALCULA EL PUNTAJE Y NIVEL DE OPORTUNIDAD DE INGRESOS Y                 
157900**DETERMINA EL ENFOQUE RECOMENDADO (PRIMER TIPO DE INSIGHT                
158000**DE ALTA PRIORIDAD QUE APARECE, EN EL ORDEN DE LA REGLA S6)              
158100 630-DETERMINA-ENFOQUE SECTION.                                           
158200     PERFORM 631-CALCULA-SCORE-OPORTUNIDAD                                
158300     MOVE "PERFORMANCE MONITORING" TO WKS-ENFOQUE-RECOMENDADO             
158400     MOVE "CONVERSION-OPTIMIZATION" TO WKS-INS-TIPO                       
158500     PERFORM 633-BUSCA-TIPO-INSIGHT                                       
158600     IF FUE-ENCONTRADO                                                    
158700        MOVE "CONVERSION RATE OPTIMIZATION" TO WKS-ENFOQUE-RECOMENDADO    
158800     ELSE                                                                 
158900        MOVE "PROCESS-OPTIMIZATION" TO WKS-INS-TIPO                       
159000        PERFORM 633-BUSCA-TIPO-INSIGHT                                    
159100        IF FUE-ENCONTRADO                                                 
159200           MOVE "BOTTLENECK ELIMINATION" TO WKS-ENFOQUE-RECOMENDADO       
159300        ELSE                                                              
159400           MOVE "INVESTMENT-SCALING" TO WKS-INS-TIPO                      
159500           PERFORM 633-BUSCA-TIPO-INSIGHT                                 
159600           IF FUE-ENCONTRADO                                              
159700              MOVE "HIGH-ROI SOURCE SCALING" TO WKS-ENFOQUE-RECOMENDADO   
159800           ELSE                                                           
159900              MOVE "COST-OPTIMIZATION" TO WKS-INS-TIPO                    
160000              PERFORM 633-BUSCA-TIPO-INSIGHT                              
160100              IF FUE-ENCONTRADO                                           
160200                 MOVE "COST EFFICIENCY" TO WKS-ENFOQUE-RECOMENDADO        
160300              END-IF                                                      
160400           END-IF                                                         
160500        END-IF                                                            
160600     END-IF.                                                              
160700 630-DETERMINA-ENFOQUE-E. EXIT.                                           
160800                                                                          
160900 631-CALCULA-SCORE-OPORTUNIDAD SECTION.                                   
161000     COMPUTE WKS-SCORE-OPORTUNIDAD =                                      
161100-         (WKS-CNT-HIGH-INSIGHTS * 30) + (WKS-CNT-MED-INSIGHTS * 15)      
161200     EVALUATE TRUE                                                        
161300        WHEN WKS-SCORE-OPORTUNIDAD > 80                                   
161400           MOVE "VERY HIGH" TO WKS-NIVEL-OPORTUNIDAD                      
161500        WHEN WKS-SCORE-OPORTUNIDAD > 50                                   
161600           MOVE "HIGH"      TO WKS-NIVEL-OPORTUNIDAD                      
161700        WHEN WKS-SCORE-OPORTUNIDAD > 25                                   
161800           MOVE "MEDIUM"    TO WKS-NIVEL-OPORTUNIDAD                      
161900        WHEN OTHER                                                        
162000           MOVE "LOW"       TO WKS-NIVEL-OPORTUNIDAD                      
162100     END-EVALUATE.                                                        
162200 631-CALCULA-SCORE-OPORTUNIDAD-E. EXIT.                                   
162300                                                                          
162400 633-BUSCA-TIPO-INSIGHT SECTION.                                          
162500     MOVE "N" TO WKS-ENCONTRADO                                           
162600     MOVE 1 TO WKS-J                                                      
162700     PERFORM 634-COMPARA-UN-INSIGHT                                       
162800-         UNTIL WKS-J > WKS-INSIGHT-COUNT OR FUE-ENCONTRADO.              
162900 633-BUSCA-TIPO-INSIGHT-E. EXIT.                                          
163000                                                                          
163100 634-COMPARA-UN-INSIGHT SECTION.                                          
163200     IF IN-TIPO (WKS-J) = WKS-INS-TIPO                                    
163300        MOVE "S" TO WKS-ENCONTRADO                                        
163400     END-IF                                                               
163500     ADD 1 TO WKS-J.                                                      
163600 634-COMPARA-UN-INSIGHT-E. EXIT.                                          
163700                                                                          
163800**CALCULA LAS PROYECCIONES DE LA REGLA S7 A 30 Y 90 DIAS                  
163900**CON CRECIMIENTO COMPUESTO DEL 10 POR CIENTO                             
164000 700-GENERA-PRONOSTICOS SECTION.                                          
164100     IF WKS-PERIOD-DAYS > ZERO                                            
164200        COMPUTE WKS-LEADS-DIARIOS =                                       
164300-            WKS-TOTAL-LEADS / WKS-PERIOD-DAYS                            
164400        COMPUTE WKS-INGRESO-DIARIO =                                      
164500-            WKS-TOTAL-INGRESOS / WKS-PERIOD-DAYS                         
164600     ELSE                                                                 
164700        MOVE ZERO TO WKS-LEADS-DIARIOS WKS-INGRESO-DIARIO                 
164800     END-IF                                                               
164900     COMPUTE WKS-P30-LEADS     = WKS-LEADS-DIARIOS * 30 * 1.1             
165000     COMPUTE WKS-P30-INGRESOS  = WKS-INGRESO-DIARIO * 30 * 1.1            
165100     COMPUTE WKS-P30-CONTRATOS =                                          
165200-         (WKS-P30-LEADS * WKS-RATE-GENERAL) / 100                        
165300     COMPUTE WKS-P90-LEADS     = WKS-LEADS-DIARIOS * 90 * 1.1             
165400     COMPUTE WKS-P90-INGRESOS  = WKS-INGRESO-DIARIO * 90 * 1.1            
165500     COMPUTE WKS-P90-CONTRATOS =                                          
165600-         (WKS-P90-LEADS * WKS-RATE-GENERAL) / 100                        
165700     COMPUTE WKS-ESC-CONSERVADOR = WKS-P90-INGRESOS                       
165800     COMPUTE WKS-ESC-OPTIMISTA   = WKS-P90-INGRESOS * 1.2                 
165900     COMPUTE WKS-ESC-AGRESIVO    = WKS-P90-INGRESOS * 1.5 * 1.2.          
166000 700-GENERA-PRONOSTICOS-E. EXIT.                                          
166100                                                                          
166200**CALCULA LAS METAS SUGERIDAS DE LA REGLA S7 A 30 Y 90 DIAS               
166300 710-GENERA-METAS SECTION.                                                
166400     IF WKS-RATE-GENERAL * 1.15 > 6.0                                     
166500        COMPUTE WKS-META30-CONVERSION = WKS-RATE-GENERAL * 1.15           
166600     ELSE                                                                 
166700        MOVE 6.0 TO WKS-META30-CONVERSION                                 
166800     END-IF                                                               
166900     IF WKS-RATE-GENERAL * 1.3 > 8.0                                      
167000        COMPUTE WKS-META90-CONVERSION = WKS-RATE-GENERAL * 1.3            
167100     ELSE                                                                 
167200        MOVE 8.0 TO WKS-META90-CONVERSION                                 
167300     END-IF                                                               
167400     COMPUTE WKS-META30-LEADS    = WKS-TOTAL-LEADS * 1.1                  
167500     COMPUTE WKS-META90-LEADS    = WKS-TOTAL-LEADS * 1.25                 
167600     COMPUTE WKS-META30-INGRESOS = WKS-TOTAL-INGRESOS * 1.1               
167700     COMPUTE WKS-META90-INGRESOS = WKS-TOTAL-INGRESOS * 1.4.              
167800 710-GENERA-METAS-E. EXIT.                                                
167900                                                                          
168000**ARMA LAS HASTA CINCO RECOMENDACIONES ESTRATEGICAS DE LA                 
168100**REGLA S8, EN EL ORDEN DE PRIORIDAD DEL NEGOCIO                          
168200 720-GENERA-RECOM-ESTRATEGICA SECTION.                                    
168300     MOVE ZERO TO WKS-TOTAL-RECOM-EST                                     
168400     IF WKS-RATE-GENERAL < 5                                              
168500        ADD 1 TO WKS-TOTAL-RECOM-EST                                      
168600        MOVE "CRITICO - LA CONVERSION GENERAL ESTA MUY POR DEBAJO"        
168700-            TO RE8-LINEA (WKS-TOTAL-RECOM-EST)                           
168800     ELSE                                                                 
168900        IF WKS-RATE-GENERAL < 10                                          
169000           ADD 1 TO WKS-TOTAL-RECOM-EST                                   
169100           MOVE "HAY MARGEN PARA MEJORAR LA TASA DE CONVERSION"           
169200-               TO RE8-LINEA (WKS-TOTAL-RECOM-EST)                        
169300        END-IF                                                            
169400     END-IF                                                               
169500     IF WKS-TOTAL-RECOM-EST < 5 AND WKS-TOT-FUENTES > ZERO                
169600        IF TF-ROI (WO-POSICION (1)) > 200                                 
169700           ADD 1 TO WKS-TOTAL-RECOM-EST                                   
169800           STRING "ESCALAR LA INVERSION EN " DELIMITED BY SIZE            
169900-               TF-SOURCE-NAME (WO-POSICION (1)) DELIMITED BY "  "        
170000-               INTO RE8-LINEA (WKS-TOTAL-RECOM-EST)                      
170100        END-IF                                                            
170200     END-IF                                                               
170300     MOVE ZERO TO WKS-I                                                   
170400     MOVE 1 TO WKS-J                                                      
170500     PERFORM 721-CUENTA-FUENTE-DEBIL                                      
170600-         UNTIL WKS-J > WKS-TOT-FUENTES                                   
170700     IF WKS-TOTAL-RECOM-EST < 5 AND WKS-I > ZERO                          
170800        ADD 1 TO WKS-TOTAL-RECOM-EST                                      
170900        MOVE "PAUSAR O REDISENAR LAS FUENTES DE BAJA CONVERSION"          
171000-            TO RE8-LINEA (WKS-TOTAL-RECOM-EST)                           
171100     END-IF                                                               
171200     IF WKS-TOTAL-RECOM-EST < 5 AND WKS-IDX-PRIMER-ALTO > ZERO            
171300        ADD 1 TO WKS-TOTAL-RECOM-EST                                      
171400        STRING "ATENDER EL CUELLO DE BOTELLA EN " DELIMITED BY SIZE       
171500-            TE-STAGE-NAME (WKS-IDX-PRIMER-ALTO) DELIMITED BY "  "        
171600-            INTO RE8-LINEA (WKS-TOTAL-RECOM-EST)                         
171700     END-IF                                                               
171800     IF WKS-TOTAL-RECOM-EST < 5 AND WKS-CICLO-PROMEDIO > 60               
171900        ADD 1 TO WKS-TOTAL-RECOM-EST                                      
172000        MOVE "AGILIZAR EL CICLO DE VENTA, ESTA POR ENCIMA DE LO SANO"     
172100-            TO RE8-LINEA (WKS-TOTAL-RECOM-EST)                           
172200     END-IF.                                                              
172300 720-GENERA-RECOM-ESTRATEGICA-E. EXIT.                                    
172400                                                                          
172500 721-CUENTA-FUENTE-DEBIL SECTION.                                         
172600     IF TF-ACTIVA (WKS-J) AND TF-CONV-PCT (WKS-J) < 2                     
172700        ADD 1 TO WKS-I                                                    
172800     END-IF                                                               
172900     ADD 1 TO WKS-J.                                                      
173000 721-CUENTA-FUENTE-DEBIL-E. EXIT.                                         
173100                                                                          
173200**CONVIERTE AAAA/MM/DD (EN WKS-JUL-AAAA/MM/DD) A NUMERO DE                
173300**DIA JULIANO EN WKS-JULIANO. ALGORITMO ESTANDAR DE CALENDARIO            
173400**GREGORIANO, SIN FUNCIONES INTRINSECAS DEL COMPILADOR.                   
173500 995-CALCULA-JULIANO SECTION.                                             
173600     COMPUTE WKS-JUL-TEMP-1 = (14 - WKS-JUL-MM) / 12                      
173700     COMPUTE WKS-JUL-TEMP-2 = WKS-JUL-AAAA + 4800 - WKS-JUL-TEMP-1        
173800     COMPUTE WKS-JUL-TEMP-3 = WKS-JUL-MM + (12 * WKS-JUL-TEMP-1) - 3      
173900     COMPUTE WKS-JUL-TEMP-4 = ((153 * WKS-JUL-TEMP-3) + 2) / 5            
174000     COMPUTE WKS-JUL-TEMP-5 = WKS-JUL-TEMP-2 / 4                          
174100     COMPUTE WKS-JUL-TEMP-6 = WKS-JUL-TEMP-2 / 100                        
174200     COMPUTE WKS-JUL-TEMP-7 = WKS-JUL-TEMP-2 / 400                        
174300     COMPUTE WKS-JULIANO =                                                
174400-         WKS-JUL-DD + WKS-JUL-TEMP-4 + (365 * WKS-JUL-TEMP-2) +          
174500-         WKS-JUL-TEMP-5 - WKS-JUL-TEMP-6 + WKS-JUL-TEMP-7 - 32045.       
174600 995-CALCULA-JULIANO-E. EXIT.                                             
174700                                                                          
174800**RESTA DOS FECHAS AAAAMMDD (WKS-DIF-FECHA-A Y WKS-DIF-FECHA-B)           
174900**DEJANDO EL RESULTADO EN DIAS EN WKS-DIFERENCIA-DIAS (B MENOS A)         
175000 996-RESTA-FECHAS SECTION.                                                
175100     MOVE WKS-DFA-AAAA TO WKS-JUL-AAAA                                    
175200     MOVE WKS-DFA-MM   TO WKS-JUL-MM                                      
175300     MOVE WKS-DFA-DD   TO WKS-JUL-DD                                      
175400     PERFORM 995-CALCULA-JULIANO                                          
175500     MOVE WKS-JULIANO  TO WKS-JULIANO-1                                   
175600     MOVE WKS-DFB-AAAA TO WKS-JUL-AAAA                                    
175700     MOVE WKS-DFB-MM   TO WKS-JUL-MM                                      
175800     MOVE WKS-DFB-DD   TO WKS-JUL-DD                                      
175900     PERFORM 995-CALCULA-JULIANO                                          
176000     MOVE WKS-JULIANO  TO WKS-JULIANO-2                                   
176100     COMPUTE WKS-DIFERENCIA-DIAS = WKS-JULIANO-2 - WKS-JULIANO-1.         
176200 996-RESTA-FECHAS-E. EXIT.                                                
176300                                                                          
176400**ESCRIBE WKS-LINEA-GENERICA EN EL REPORTE Y LA DEJA EN                   
176500**BLANCO, LISTA PARA EL SIGUIENTE RENGLON                                 
176600 980-ESCRIBE-LINEA SECTION.                                               
176700     WRITE REPORT-LINE FROM WKS-LINEA-GENERICA                            
176800-         AFTER ADVANCING 1 LINE.                                         
176900     ADD 1 TO WKS-LINEAS-ESCRITAS                                         
177000     MOVE SPACES TO WKS-LINEA-GENERICA.                                   
177100 980-ESCRIBE-LINEA-E. EXIT.                                               
177200                                                                          
177300******************************************************************        
177400*          R E P O R T E   1  -  METRICAS DE CONVERSION                   
177500******************************************************************        
177600 900-IMPRIME-CONVERSION SECTION.                                          
177700     MOVE WKS-START-DATE TO WKS-ENC-START                                 
177800     MOVE WKS-END-DATE   TO WKS-ENC-END                                   
177900     WRITE REPORT-LINE FROM WKS-ENCABEZADO-1                              
178000-         AFTER ADVANCING C01.                                            
178100     ADD 1 TO WKS-LINEAS-ESCRITAS                                         
178200     WRITE REPORT-LINE FROM WKS-ENCABEZADO-2                              
178300-         AFTER ADVANCING 1 LINE.                                         
178400     ADD 1 TO WKS-LINEAS-ESCRITAS                                         
178500     MOVE "1. METRICAS DE CONVERSION DEL EMBUDO" TO LG-TEXTO              
178600     PERFORM 980-ESCRIBE-LINEA                                            
178700     MOVE WKS-TOTAL-LEADS TO WKS-MASCARA-ENTERA                           
178800     STRING "   PROSPECTOS CAPTADOS (LEADS) ........ "                    
178900-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
179000-         INTO LG-TEXTO.                                                  
179100     PERFORM 980-ESCRIBE-LINEA                                            
179200     MOVE WKS-TOTAL-DISCOVERY TO WKS-MASCARA-ENTERA                       
179300     STRING "   LLAMADAS DE DESCUBRIMIENTO AGENDADAS ... "                
179400-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
179500-         INTO LG-TEXTO.                                                  
179600     PERFORM 980-ESCRIBE-LINEA                                            
179700     MOVE WKS-TOTAL-DISC-COMP TO WKS-MASCARA-ENTERA                       
179800     STRING "   LLAMADAS DE DESCUBRIMIENTO COMPLETADAS . "                
179900-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
180000-         INTO LG-TEXTO.                                                  
180100     PERFORM 980-ESCRIBE-LINEA                                            
180200     MOVE WKS-TOTAL-PROPUESTAS TO WKS-MASCARA-ENTERA                      
180300     STRING "   PROPUESTAS ENVIADAS ................. "                   
180400-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
180500-         INTO LG-TEXTO.                                                  
180600     PERFORM 980-ESCRIBE-LINEA                                            
180700     MOVE WKS-TOTAL-CONTRATOS TO WKS-MASCARA-ENTERA                       
180800     STRING "   CONTRATOS FIRMADOS .................. "                   
180900-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
181000-         INTO LG-TEXTO.                                                  
181100     PERFORM 980-ESCRIBE-LINEA                                            
181200     MOVE WKS-RATE-LEAD-DISC TO WKS-MASCARA-TASA                          
181300     STRING "   TASA LEAD A DESCUBRIMIENTO (%) ....... "                  
181400-         DELIMITED BY SIZE WKS-MASCARA-TASA DELIMITED BY SIZE            
181500-         INTO LG-TEXTO.                                                  
181600     PERFORM 980-ESCRIBE-LINEA                                            
181700     MOVE WKS-RATE-DISC-PROP TO WKS-MASCARA-TASA                          
181800     STRING "   TASA DESCUBRIMIENTO A PROPUESTA (%) .. "                  
181900-         DELIMITED BY SIZE WKS-MASCARA-TASA DELIMITED BY SIZE            
182000-         INTO LG-TEXTO.                                                  
182100     PERFORM 980-ESCRIBE-LINEA                                            
182200     MOVE WKS-RATE-PROP-CONTR TO WKS-MASCARA-TASA                         
182300     STRING "   TASA PROPUESTA A CONTRATO (%) ........ "                  
182400-         DELIMITED BY SIZE WKS-MASCARA-TASA DELIMITED BY SIZE            
182500-         INTO LG-TEXTO.                                                  
182600     PERFORM 980-ESCRIBE-LINEA                                            
182700     MOVE WKS-RATE-GENERAL TO WKS-MASCARA-TASA                            
182800     STRING "   TASA DE CONVERSION GENERAL (%) ....... "                  
182900-         DELIMITED BY SIZE WKS-MASCARA-TASA DELIMITED BY SIZE            
183000-         INTO LG-TEXTO.                                                  
183100     PERFORM 980-ESCRIBE-LINEA                                            
183200     MOVE WKS-TOTAL-INGRESOS TO WKS-MASCARA                               
183300     STRING "   INGRESO TOTAL .............................. "            
183400-         DELIMITED BY SIZE WKS-MASCARA DELIMITED BY SIZE                 
183500-         INTO LG-TEXTO.                                                  
183600     PERFORM 980-ESCRIBE-LINEA                                            
183700     MOVE WKS-DEAL-PROMEDIO TO WKS-MASCARA                                
183800     STRING "   TAMANO PROMEDIO DEL TRATO ................... "           
183900-         DELIMITED BY SIZE WKS-MASCARA DELIMITED BY SIZE                 
184000-         INTO LG-TEXTO.                                                  
184100     PERFORM 980-ESCRIBE-LINEA                                            
184200     MOVE WKS-CICLO-PROMEDIO TO WKS-MASCARA-TASA                          
184300     STRING "   CICLO PROMEDIO DE VENTA (DIAS) ....... "                  
184400-         DELIMITED BY SIZE WKS-MASCARA-TASA DELIMITED BY SIZE            
184500-         INTO LG-TEXTO.                                                  
184600     PERFORM 980-ESCRIBE-LINEA                                            
184700     MOVE WKS-COSTO-ADQUISICION TO WKS-MASCARA                            
184800     STRING "   COSTO PROMEDIO DE ADQUISICION (CPA) ......... "           
184900-         DELIMITED BY SIZE WKS-MASCARA DELIMITED BY SIZE                 
185000-         INTO LG-TEXTO.                                                  
185100     PERFORM 980-ESCRIBE-LINEA                                            
185200     IF WKS-RATE-GENERAL > 10                                             
185300        MOVE "   ESTADO GENERAL DE LA CONVERSION ..... BUENO"             
185400-            TO LG-TEXTO                                                  
185500     ELSE                                                                 
185600        MOVE "   ESTADO GENERAL DE LA CONVERSION ..... NECESITA MEJORAR"  
185700-            TO LG-TEXTO                                                  
185800     END-IF.                                                              
185900     PERFORM 980-ESCRIBE-LINEA.                                           
186000 900-IMPRIME-CONVERSION-E. EXIT.                                          
186100                                                                          
186200******************************************************************        
186300*       R E P O R T E   2  -  DESEMPENO POR FUENTE DE LEAD                
186400******************************************************************        
186500 910-IMPRIME-FUENTES SECTION.                                             
186600     MOVE "2. DESEMPENO POR FUENTE DE LEAD" TO LG-TEXTO                   
186700     PERFORM 980-ESCRIBE-LINEA                                            
186800     MOVE SPACES TO WKS-LINEA-DETALLE-02                                  
186900        MOVE "FUENTE                 LEADS  LLAMS  PROPS CONTR"           
187000-            TO LG-TEXTO                                                  
187100     PERFORM 980-ESCRIBE-LINEA                                            
187200     MOVE 1 TO WKS-I                                                      
187300     PERFORM 911-IMPRIME-UNA-FUENTE                                       
187400-         UNTIL WKS-I > WKS-TOT-FUENTES.                                  
187500     MOVE SPACES TO WKS-LINEA-DETALLE-02                                  
187600     MOVE "TOTALES"                TO LD2-NOMBRE-FUENTE                   
187700     MOVE WKS-TOT2-LEADS            TO LD2-LEADS                          
187800     MOVE WKS-TOT2-CONTRATOS         TO LD2-CONTRATOS                     
187900     MOVE WKS-TOT2-INGRESOS          TO LD2-INGRESOS                      
188000     WRITE REPORT-LINE FROM WKS-LINEA-DETALLE-02                          
188100-         AFTER ADVANCING 1 LINE.                                         
188200     ADD 1 TO WKS-LINEAS-ESCRITAS.                                        
188300 910-IMPRIME-FUENTES-E. EXIT.                                             
188400                                                                          
188500 911-IMPRIME-UNA-FUENTE SECTION.                                          
188600     IF TF-ACTIVA (WO-POSICION (WKS-I))                                   
188700        MOVE SPACES                                      TO               
188800-            WKS-LINEA-DETALLE-02                                         
188900        MOVE TF-SOURCE-NAME (WO-POSICION (WKS-I))        TO               
189000-            LD2-NOMBRE-FUENTE                                            
189100        MOVE TF-LEADS       (WO-POSICION (WKS-I))        TO               
189200-            LD2-LEADS                                                    
189300        MOVE TF-CON-LLAMADA (WO-POSICION (WKS-I))        TO               
189400-            LD2-LLAMADAS                                                 
189500        MOVE TF-CON-PROPUESTA (WO-POSICION (WKS-I))      TO               
189600-            LD2-PROPUESTAS                                               
189700        MOVE TF-CON-CONTRATO (WO-POSICION (WKS-I))       TO               
189800-            LD2-CONTRATOS                                                
189900        MOVE TF-INGRESO-TOTAL (WO-POSICION (WKS-I))      TO               
190000-            LD2-INGRESOS                                                 
190100        MOVE TF-CONV-PCT     (WO-POSICION (WKS-I))       TO               
190200-            LD2-CONV-PCT                                                 
190300        MOVE TF-REV-LEAD     (WO-POSICION (WKS-I))       TO               
190400-            LD2-REV-LEAD                                                 
190500        MOVE TF-COSTO-ADQ    (WO-POSICION (WKS-I))       TO               
190600-            LD2-COSTO-ADQ                                                
190700        MOVE TF-ROI          (WO-POSICION (WKS-I))       TO               
190800-            LD2-ROI-PCT                                                  
190900        WRITE REPORT-LINE FROM WKS-LINEA-DETALLE-02                       
191000-            AFTER ADVANCING 1 LINE                                       
191100        ADD 1 TO WKS-LINEAS-ESCRITAS                                      
191200     END-IF.                                                              
191300     ADD 1 TO WKS-I.                                                      
191400 911-IMPRIME-UNA-FUENTE-E. EXIT.                                          
191500                                                                          
191600******************************************************************        
191700*     R E P O R T E   3  -  ANALISIS DE CUELLOS DE BOTELLA                
191800******************************************************************        
191900 920-IMPRIME-CUELLOS SECTION.                                             
192000     MOVE "3. ANALISIS DE CUELLOS DE BOTELLA" TO LG-TEXTO                 
192100     PERFORM 980-ESCRIBE-LINEA                                            
192200     PERFORM 921-IMPRIME-UNA-ETAPA                                        
192300-         VARYING IX-TE FROM 1 BY 1                                       
192400-         UNTIL IX-TE > 8 OR TE-STAGE-ORDER (IX-TE) = 8.                  
192500 920-IMPRIME-CUELLOS-E. EXIT.                                             
192600                                                                          
192700**IMPRIME UNA LINEA DE LA TABLA DE CUELLOS Y, DEBAJO, HASTA               
192800**CINCO RECOMENDACIONES ARMADAS POR 922-ARMA-RECOM-ETAPA                  
192900 921-IMPRIME-UNA-ETAPA SECTION.                                           
193000     MOVE SPACES                   TO WKS-LINEA-ETAPA                     
193100     MOVE TE-STAGE-NAME (IX-TE)    TO LE-NOMBRE-ETAPA                     
193200     MOVE TE-CONV-PCT   (IX-TE)    TO LE-CONV-PCT                         
193300     MOVE TE-DURACION-PROM (IX-TE) TO LE-DURACION                         
193400     MOVE TE-ATASCADOS  (IX-TE)    TO LE-ATASCADOS                        
193500     MOVE TE-SEVERIDAD  (IX-TE)    TO LE-SEVERIDAD                        
193600     WRITE REPORT-LINE FROM WKS-LINEA-ETAPA                               
193700-         AFTER ADVANCING 1 LINE.                                         
193800     ADD 1 TO WKS-LINEAS-ESCRITAS                                         
193900     PERFORM 922-ARMA-RECOM-ETAPA                                         
194000     PERFORM 923-IMPRIME-UNA-RECOM                                        
194100-         VARYING IX-RE FROM 1 BY 1                                       
194200-         UNTIL IX-RE > WKS-RECOM-COUNT.                                  
194300 921-IMPRIME-UNA-ETAPA-E. EXIT.                                           
194400                                                                          
194500 923-IMPRIME-UNA-RECOM SECTION.                                           
194600     MOVE SPACES TO LG-TEXTO                                              
194700     STRING "     - " DELIMITED BY SIZE                                   
194800-         WKS-RECOM-LINEA (IX-RE) DELIMITED BY SIZE                       
194900-         INTO LG-TEXTO.                                                  
195000     PERFORM 980-ESCRIBE-LINEA.                                           
195100 923-IMPRIME-UNA-RECOM-E. EXIT.                                           
195200                                                                          
195300**ARMA LA LISTA DE RECOMENDACIONES DE LA ETAPA EN                         
195400**WKS-RECOM-ETAPA:  LAS 3 BASE (TAB-RECOM-BASE-VALORES) MAS               
195500**LAS CONDICIONALES DE LA REGLA S3, TOPADO EN 5 LINEAS. LA                
195600**ETAPA DE ORDEN 7 (CONTRATO FIRMADO) NO TIENE LISTA BASE.                
195700 922-ARMA-RECOM-ETAPA SECTION.                                            
195800     MOVE ZERO TO WKS-RECOM-COUNT                                         
195900     MOVE SPACES TO WKS-RECOM-ETAPA                                       
196000     IF TE-STAGE-ORDER (IX-TE) < 7                                        
196100        MOVE TE-STAGE-ORDER (IX-TE) TO WKS-J                              
196200        MOVE TRBV-LINEA (WKS-J, 1) TO WKS-RECOM-LINEA (1)                 
196300        MOVE TRBV-LINEA (WKS-J, 2) TO WKS-RECOM-LINEA (2)                 
196400        MOVE TRBV-LINEA (WKS-J, 3) TO WKS-RECOM-LINEA (3)                 
196500        MOVE 3 TO WKS-RECOM-COUNT                                         
196600     END-IF.                                                              
196700     IF TE-CONV-PCT (IX-TE) < 50 AND WKS-RECOM-COUNT < 4                  
196800        ADD 1 TO WKS-RECOM-COUNT                                          
196900        MOVE "URGENT: REVISAR CRITERIOS DE CALIFICACION" TO               
197000-            WKS-RECOM-LINEA (WKS-RECOM-COUNT)                            
197100        IF WKS-RECOM-COUNT < 5                                            
197200           ADD 1 TO WKS-RECOM-COUNT                                       
197300           MOVE "ANALIZAR PROSPECTOS PERDIDOS" TO                         
197400-               WKS-RECOM-LINEA (WKS-RECOM-COUNT)                         
197500        END-IF                                                            
197600     END-IF.                                                              
197700     IF TE-FACTOR-DUR (IX-TE) > 2 AND WKS-RECOM-COUNT < 5                 
197800        ADD 1 TO WKS-RECOM-COUNT                                          
197900        MOVE "AUTOMATIZAR SECUENCIAS DE SEGUIMIENTO" TO                   
198000-            WKS-RECOM-LINEA (WKS-RECOM-COUNT)                            
198100        IF WKS-RECOM-COUNT < 5                                            
198200           ADD 1 TO WKS-RECOM-COUNT                                       
198300           MOVE "DEFINIR PLAZOS CLAROS" TO                                
198400-               WKS-RECOM-LINEA (WKS-RECOM-COUNT)                         
198500        END-IF                                                            
198600     END-IF.                                                              
198700     IF TE-FACTOR-AT (IX-TE) > 0.3 AND WKS-RECOM-COUNT < 5                
198800        ADD 1 TO WKS-RECOM-COUNT                                          
198900        MOVE "CAMPANAS DE REENGANCHE" TO                                  
199000-            WKS-RECOM-LINEA (WKS-RECOM-COUNT)                            
199100        IF WKS-RECOM-COUNT < 5                                            
199200           ADD 1 TO WKS-RECOM-COUNT                                       
199300           MOVE "NUTRICION ESPECIFICA POR ETAPA" TO                       
199400-               WKS-RECOM-LINEA (WKS-RECOM-COUNT)                         
199500        END-IF                                                            
199600     END-IF.                                                              
199700 922-ARMA-RECOM-ETAPA-E. EXIT.                                            
199800                                                                          
199900******************************************************************        
200000*      R E P O R T E   4  -  ATRIBUCION DE INGRESOS                       
200100******************************************************************        
200200 930-IMPRIME-ATRIBUCION SECTION.                                          
200300     MOVE "4. ATRIBUCION DE INGRESOS (PRIMER TOQUE)" TO LG-TEXTO          
200400     PERFORM 980-ESCRIBE-LINEA                                            
200500     MOVE 1 TO WKS-I                                                      
200600     PERFORM 931-IMPRIME-UNA-ATR                                          
200700-         UNTIL WKS-I > WKS-TOT-FUENTES.                                  
200800     MOVE SPACES TO WKS-LINEA-DETALLE-04                                  
200900     MOVE "TOTALES"          TO LD4-NOMBRE-FUENTE                         
201000     MOVE WKS-TOT4-CONTRATOS TO LD4-CONTRATOS                             
201100     MOVE WKS-TOT4-INGRESOS  TO LD4-INGRESOS                              
201200     MOVE WKS-TOT4-MRR       TO LD4-MRR                                   
201300     WRITE REPORT-LINE FROM WKS-LINEA-DETALLE-04                          
201400-         AFTER ADVANCING 1 LINE.                                         
201500     ADD 1 TO WKS-LINEAS-ESCRITAS.                                        
201600 930-IMPRIME-ATRIBUCION-E. EXIT.                                          
201700                                                                          
201800 931-IMPRIME-UNA-ATR SECTION.                                             
201900     IF TF-ATR-CONTRATOS (WO-POSICION (WKS-I)) > ZERO                     
202000        COMPUTE WKS-DEAL-PROM-ATR ROUNDED =                               
202100-            TF-ATR-INGRESO (WO-POSICION (WKS-I)) /                       
202200-            TF-ATR-CONTRATOS (WO-POSICION (WKS-I))                       
202300        COMPUTE WKS-CICLO-PROM-ATR ROUNDED =                              
202400-            TF-ATR-DIAS-CICLO (WO-POSICION (WKS-I)) /                    
202500-            TF-ATR-CONTRATOS (WO-POSICION (WKS-I))                       
202600        IF WKS-TOT4-INGRESOS > ZERO                                       
202700           COMPUTE WKS-REV-PCT-ATR ROUNDED =                              
202800-               (TF-ATR-INGRESO (WO-POSICION (WKS-I)) /                   
202900-               WKS-TOT4-INGRESOS) * 100                                  
203000        ELSE                                                              
203100           MOVE ZERO TO WKS-REV-PCT-ATR                                   
203200        END-IF                                                            
203300        MOVE SPACES                                      TO               
203400-            WKS-LINEA-DETALLE-04                                         
203500        MOVE TF-SOURCE-NAME (WO-POSICION (WKS-I))        TO               
203600-            LD4-NOMBRE-FUENTE                                            
203700        MOVE TF-ATR-CONTRATOS (WO-POSICION (WKS-I))      TO               
203800-            LD4-CONTRATOS                                                
203900        MOVE TF-ATR-INGRESO (WO-POSICION (WKS-I))        TO               
204000-            LD4-INGRESOS                                                 
204100        MOVE WKS-DEAL-PROM-ATR                           TO               
204200-            LD4-DEAL-PROM                                                
204300        MOVE TF-ATR-MRR (WO-POSICION (WKS-I))            TO               
204400-            LD4-MRR                                                      
204500        MOVE WKS-CICLO-PROM-ATR                          TO               
204600-            LD4-CICLO-PROM                                               
204700        MOVE WKS-REV-PCT-ATR                             TO               
204800-            LD4-REV-PCT                                                  
204900        WRITE REPORT-LINE FROM WKS-LINEA-DETALLE-04                       
205000-            AFTER ADVANCING 1 LINE                                       
205100        ADD 1 TO WKS-LINEAS-ESCRITAS                                      
205200     END-IF.                                                              
205300     ADD 1 TO WKS-I.                                                      
205400 931-IMPRIME-UNA-ATR-E. EXIT.                                             
205500                                                                          
205600******************************************************************        
205700*      R E P O R T E   5  -  COMPARACION CON BENCHMARKS                   
205800******************************************************************        
205900 940-IMPRIME-BENCHMARKS SECTION.                                          
206000     MOVE "5. COMPARACION CON BENCHMARKS DE LA INDUSTRIA" TO              
206100-         LG-TEXTO                                                        
206200     PERFORM 980-ESCRIBE-LINEA                                            
206300     MOVE 1 TO WKS-I                                                      
206400     PERFORM 941-IMPRIME-UN-BENCHMARK UNTIL WKS-I > 6                     
206500     MOVE WKS-HEALTH-SCORE TO WKS-MASCARA-ENTERA                          
206600     STRING "   CALIFICACION DE SALUD DEL EMBUDO (0-100) .. "             
206700-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
206800-         INTO LG-TEXTO.                                                  
206900     PERFORM 980-ESCRIBE-LINEA.                                           
207000 940-IMPRIME-BENCHMARKS-E. EXIT.                                          
207100                                                                          
207200 941-IMPRIME-UN-BENCHMARK SECTION.                                        
207300     IF BM-COMPARADO (WKS-I) = "S"                                        
207400        MOVE SPACES                        TO WKS-LINEA-BENCHMARK         
207500        MOVE BM-NOMBRE      (WKS-I)        TO LB-NOMBRE                   
207600        MOVE BM-VALOR-ACTUAL (WKS-I)       TO LB-ACTUAL                   
207700        MOVE BM-VALOR-IND   (WKS-I)        TO LB-BENCHMARK                
207800        MOVE BM-PERCENTIL   (WKS-I)        TO LB-PERCENTIL                
207900        MOVE BM-ESTADO      (WKS-I)        TO LB-ESTADO                   
208000        WRITE REPORT-LINE FROM WKS-LINEA-BENCHMARK                        
208100-            AFTER ADVANCING 1 LINE                                       
208200        ADD 1 TO WKS-LINEAS-ESCRITAS                                      
208300     END-IF.                                                              
208400     ADD 1 TO WKS-I.                                                      
208500 941-IMPRIME-UN-BENCHMARK-E. EXIT.                                        
208600                                                                          
208700******************************************************************        
208800*      R E P O R T E   6  -  INSIGHTS ESTRATEGICOS                        
208900******************************************************************        
209000 950-IMPRIME-INSIGHTS SECTION.                                            
209100     MOVE "6. INSIGHTS ESTRATEGICOS" TO LG-TEXTO                          
209200     PERFORM 980-ESCRIBE-LINEA                                            
209300     MOVE 1 TO WKS-I                                                      
209400     PERFORM 951-IMPRIME-UN-INSIGHT UNTIL WKS-I > WKS-INSIGHT-COUNT       
209500     MOVE 1 TO WKS-I                                                      
209600     PERFORM 952-IMPRIME-UN-RIESGO  UNTIL WKS-I > WKS-RISK-COUNT          
209700     MOVE 1 TO WKS-I                                                      
209800     PERFORM 953-IMPRIME-UNA-OPORT  UNTIL WKS-I > WKS-OPP-COUNT           
209900     STRING "   ENFOQUE RECOMENDADO ................... "                 
210000-         DELIMITED BY SIZE WKS-ENFOQUE-RECOMENDADO DELIMITED BY "  "     
210100-         INTO LG-TEXTO.                                                  
210200     PERFORM 980-ESCRIBE-LINEA                                            
210300     STRING "   NIVEL DE OPORTUNIDAD DE INGRESOS ...... "                 
210400-         DELIMITED BY SIZE WKS-NIVEL-OPORTUNIDAD DELIMITED BY "  "       
210500-         INTO LG-TEXTO.                                                  
210600     PERFORM 980-ESCRIBE-LINEA.                                           
210700 950-IMPRIME-INSIGHTS-E. EXIT.                                            
210800                                                                          
210900 951-IMPRIME-UN-INSIGHT SECTION.                                          
211000     STRING "   INSIGHT " DELIMITED BY SIZE                               
211100-         IN-PRIORIDAD (WKS-I) DELIMITED BY "  "                          
211200-         " - " DELIMITED BY SIZE                                         
211300-         IN-TIPO (WKS-I) DELIMITED BY "  "                               
211400-         INTO LG-TEXTO.                                                  
211500     PERFORM 980-ESCRIBE-LINEA                                            
211600     MOVE SPACES TO LG-TEXTO                                              
211700     STRING "        " DELIMITED BY SIZE                                  
211800-         IN-TITULO (WKS-I) DELIMITED BY SIZE                             
211900-         INTO LG-TEXTO.                                                  
212000     PERFORM 980-ESCRIBE-LINEA                                            
212100     ADD 1 TO WKS-I.                                                      
212200 951-IMPRIME-UN-INSIGHT-E. EXIT.                                          
212300                                                                          
212400 952-IMPRIME-UN-RIESGO SECTION.                                           
212500     STRING "   RIESGO (" DELIMITED BY SIZE                               
212600-         RG-TIPO (WKS-I) DELIMITED BY "  "                               
212700-         ") - " DELIMITED BY SIZE                                        
212800-         RG-TEXTO (WKS-I) DELIMITED BY "  "                              
212900-         INTO LG-TEXTO.                                                  
213000     PERFORM 980-ESCRIBE-LINEA                                            
213100     ADD 1 TO WKS-I.                                                      
213200 952-IMPRIME-UN-RIESGO-E. EXIT.                                           
213300                                                                          
213400 953-IMPRIME-UNA-OPORT SECTION.                                           
213500     STRING "   OPORTUNIDAD (" DELIMITED BY SIZE                          
213600-         OP-TIPO (WKS-I) DELIMITED BY "  "                               
213700-         ") - " DELIMITED BY SIZE                                        
213800-         OP-TEXTO (WKS-I) DELIMITED BY "  "                              
213900-         INTO LG-TEXTO.                                                  
214000     PERFORM 980-ESCRIBE-LINEA                                            
214100     ADD 1 TO WKS-I.                                                      
214200 953-IMPRIME-UNA-OPORT-E. EXIT.                                           
214300                                                                          
214400******************************************************************        
214500*      R E P O R T E   7  -  PRONOSTICOS Y METAS                          
214600******************************************************************        
214700 960-IMPRIME-PRONOSTICOS SECTION.                                         
214800     MOVE "7. PRONOSTICOS Y METAS" TO LG-TEXTO                            
214900     PERFORM 980-ESCRIBE-LINEA                                            
215000     MOVE WKS-P30-LEADS TO WKS-MASCARA-ENTERA                             
215100     STRING "   LEADS PROYECTADOS A 30 DIAS ......... "                   
215200-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
215300-         INTO LG-TEXTO.                                                  
215400     PERFORM 980-ESCRIBE-LINEA                                            
215500     MOVE WKS-P30-CONTRATOS TO WKS-MASCARA-ENTERA                         
215600     STRING "   CONTRATOS PROYECTADOS A 30 DIAS ..... "                   
215700-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
215800-         INTO LG-TEXTO.                                                  
215900     PERFORM 980-ESCRIBE-LINEA                                            
216000     MOVE WKS-P30-INGRESOS TO WKS-MASCARA                                 
216100     STRING "   INGRESO PROYECTADO A 30 DIAS ................ "           
216200-         DELIMITED BY SIZE WKS-MASCARA DELIMITED BY SIZE                 
216300-         INTO LG-TEXTO.                                                  
216400     PERFORM 980-ESCRIBE-LINEA                                            
216500     MOVE WKS-P90-LEADS TO WKS-MASCARA-ENTERA                             
216600     STRING "   LEADS PROYECTADOS A 90 DIAS ......... "                   
216700-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
216800-         INTO LG-TEXTO.                                                  
216900     PERFORM 980-ESCRIBE-LINEA                                            
217000     MOVE WKS-P90-CONTRATOS TO WKS-MASCARA-ENTERA                         
217100     STRING "   CONTRATOS PROYECTADOS A 90 DIAS ..... "                   
217200-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
217300-         INTO LG-TEXTO.                                                  
217400     PERFORM 980-ESCRIBE-LINEA                                            
217500     MOVE WKS-P90-INGRESOS TO WKS-MASCARA                                 
217600     STRING "   INGRESO PROYECTADO A 90 DIAS ................ "           
217700-         DELIMITED BY SIZE WKS-MASCARA DELIMITED BY SIZE                 
217800-         INTO LG-TEXTO.                                                  
217900     PERFORM 980-ESCRIBE-LINEA                                            
218000     MOVE WKS-ESC-CONSERVADOR TO WKS-MASCARA                              
218100     STRING "   ESCENARIO CONSERVADOR (90 DIAS) ............. "           
218200-         DELIMITED BY SIZE WKS-MASCARA DELIMITED BY SIZE                 
218300-         INTO LG-TEXTO.                                                  
218400     PERFORM 980-ESCRIBE-LINEA                                            
218500     MOVE WKS-ESC-OPTIMISTA TO WKS-MASCARA                                
218600     STRING "   ESCENARIO OPTIMISTA (90 DIAS) ................ "          
218700-         DELIMITED BY SIZE WKS-MASCARA DELIMITED BY SIZE                 
218800-         INTO LG-TEXTO.                                                  
218900     PERFORM 980-ESCRIBE-LINEA                                            
219000     MOVE WKS-ESC-AGRESIVO TO WKS-MASCARA                                 
219100     STRING "   ESCENARIO AGRESIVO (90 DIAS) ................. "          
219200-         DELIMITED BY SIZE WKS-MASCARA DELIMITED BY SIZE                 
219300-         INTO LG-TEXTO.                                                  
219400     PERFORM 980-ESCRIBE-LINEA                                            
219500     MOVE WKS-META30-CONVERSION TO WKS-MASCARA-TASA                       
219600     STRING "   META DE CONVERSION A 30 DIAS (%) ..... "                  
219700-         DELIMITED BY SIZE WKS-MASCARA-TASA DELIMITED BY SIZE            
219800-         INTO LG-TEXTO.                                                  
219900     PERFORM 980-ESCRIBE-LINEA                                            
220000     MOVE WKS-META30-LEADS TO WKS-MASCARA-ENTERA                          
220100     STRING "   META DE LEADS A 30 DIAS ............. "                   
220200-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
220300-         INTO LG-TEXTO.                                                  
220400     PERFORM 980-ESCRIBE-LINEA                                            
220500     MOVE WKS-META30-INGRESOS TO WKS-MASCARA                              
220600     STRING "   META DE INGRESO A 30 DIAS .................... "          
220700-         DELIMITED BY SIZE WKS-MASCARA DELIMITED BY SIZE                 
220800-         INTO LG-TEXTO.                                                  
220900     PERFORM 980-ESCRIBE-LINEA                                            
221000     MOVE WKS-META90-CONVERSION TO WKS-MASCARA-TASA                       
221100     STRING "   META DE CONVERSION A 90 DIAS (%) ..... "                  
221200-         DELIMITED BY SIZE WKS-MASCARA-TASA DELIMITED BY SIZE            
221300-         INTO LG-TEXTO.                                                  
221400     PERFORM 980-ESCRIBE-LINEA                                            
221500     MOVE WKS-META90-LEADS TO WKS-MASCARA-ENTERA                          
221600     STRING "   META DE LEADS A 90 DIAS ............. "                   
221700-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
221800-         INTO LG-TEXTO.                                                  
221900     PERFORM 980-ESCRIBE-LINEA                                            
222000     MOVE WKS-META90-INGRESOS TO WKS-MASCARA                              
222100     STRING "   META DE INGRESO A 90 DIAS .................... "          
222200-         DELIMITED BY SIZE WKS-MASCARA DELIMITED BY SIZE                 
222300-         INTO LG-TEXTO.                                                  
222400     PERFORM 980-ESCRIBE-LINEA.                                           
222500 960-IMPRIME-PRONOSTICOS-E. EXIT.                                         
222600                                                                          
222700******************************************************************        
222800*     R E P O R T E   8  -  RECOMENDACIONES Y CONTROL                     
222900******************************************************************        
223000 970-IMPRIME-CONTROL SECTION.                                             
223100     MOVE "8. RECOMENDACIONES ESTRATEGICAS Y TOTALES DE CONTROL"          
223200-         TO LG-TEXTO.                                                    
223300     PERFORM 980-ESCRIBE-LINEA                                            
223400     MOVE 1 TO WKS-I                                                      
223500     PERFORM 971-IMPRIME-UNA-RECOM-EST                                    
223600-         UNTIL WKS-I > WKS-TOTAL-RECOM-EST.                              
223700     MOVE SPACES TO LG-TEXTO                                              
223800     PERFORM 980-ESCRIBE-LINEA                                            
223900     MOVE "   TOTALES DE CONTROL (REGISTROS LEIDOS)" TO LG-TEXTO          
224000     PERFORM 980-ESCRIBE-LINEA                                            
224100     MOVE WKS-LEIDOS-LEADSRC TO WKS-MASCARA-ENTERA                        
224200     STRING "   LEADSRC .............................. "                  
224300-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
224400-         INTO LG-TEXTO.                                                  
224500     PERFORM 980-ESCRIBE-LINEA                                            
224600     MOVE WKS-LEIDOS-STAGES TO WKS-MASCARA-ENTERA                         
224700     STRING "   STAGES ................................ "                 
224800-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
224900-         INTO LG-TEXTO.                                                  
225000     PERFORM 980-ESCRIBE-LINEA                                            
225100     MOVE WKS-LEIDOS-PROSPECT TO WKS-MASCARA-ENTERA                       
225200     STRING "   PROSPECT .............................. "                 
225300-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
225400-         INTO LG-TEXTO.                                                  
225500     PERFORM 980-ESCRIBE-LINEA                                            
225600     MOVE WKS-LEIDOS-DISCCALL TO WKS-MASCARA-ENTERA                       
225700     STRING "   DISCCALL .............................. "                 
225800-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
225900-         INTO LG-TEXTO.                                                  
226000     PERFORM 980-ESCRIBE-LINEA                                            
226100     MOVE WKS-LEIDOS-PROPOSAL TO WKS-MASCARA-ENTERA                       
226200     STRING "   PROPOSAL .............................. "                 
226300-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
226400-         INTO LG-TEXTO.                                                  
226500     PERFORM 980-ESCRIBE-LINEA                                            
226600     MOVE WKS-LEIDOS-CONTRACT TO WKS-MASCARA-ENTERA                       
226700     STRING "   CONTRACT .............................. "                 
226800-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
226900-         INTO LG-TEXTO.                                                  
227000     PERFORM 980-ESCRIBE-LINEA                                            
227100     MOVE WKS-LEIDOS-JOURNEY TO WKS-MASCARA-ENTERA                        
227200     STRING "   JOURNEY ............................... "                 
227300-         DELIMITED BY SIZE WKS-MASCARA-ENTERA DELIMITED BY SIZE          
227400-         INTO LG-TEXTO.                                                  
227500     PERFORM 980-ESCRIBE-LINEA                                            
227600     MOVE SPACES TO LG-TEXTO                                              
227700     PERFORM 980-ESCRIBE-LINEA                                            
227800     MOVE "   ** FIN DEL REPORTE EMBU1C01 **" TO LG-TEXTO                 
227900     PERFORM 980-ESCRIBE-LINEA.                                           
228000 970-IMPRIME-CONTROL-E. EXIT.                                             
228100                                                                          
228200 971-IMPRIME-UNA-RECOM-EST SECTION.                                       
228300     MOVE SPACES TO LG-TEXTO                                              
228400     STRING "   " DELIMITED BY SIZE                                       
228500-         RE8-LINEA (WKS-I) DELIMITED BY SIZE                             
228600-         INTO LG-TEXTO.                                                  
228700     PERFORM 980-ESCRIBE-LINEA                                            
228800     ADD 1 TO WKS-I.                                                      
228900 971-IMPRIME-UNA-RECOM-EST-E. EXIT.                                       
229000                                                                          
229100**CIERRE DE ARCHIVOS Y ESTADISTICAS FINALES DE CORRIDA                    
229200 990-CIERRA-ARCHIVOS SECTION.                                             
229300     CLOSE CONTROL LEADSRC STAGES PROSPECT                                
229400-          DISCCALL PROPOSAL CONTRACT JOURNEY REPORT.                     
229500     DISPLAY "***************************************" UPON CONSOLE       
229600     DISPLAY "* EMBU1C01 - ESTADISTICAS DE LA CORRIDA *" UPON CONSOLE     
229700     DISPLAY "***************************************" UPON CONSOLE       
229800     DISPLAY "FUENTES   LEIDAS    : " WKS-LEIDOS-LEADSRC UPON CONSOLE     
229900     DISPLAY "ETAPAS    LEIDAS    : " WKS-LEIDOS-STAGES  UPON CONSOLE     
230000     DISPLAY "PROSPECTOS LEIDOS   : " WKS-LEIDOS-PROSPECT UPON CONSOLE    
230100     DISPLAY "LLAMADAS  LEIDAS    : " WKS-LEIDOS-DISCCALL UPON CONSOLE    
230200     DISPLAY "PROPUESTAS LEIDAS   : " WKS-LEIDOS-PROPOSAL UPON CONSOLE    
230300     DISPLAY "CONTRATOS LEIDOS    : " WKS-LEIDOS-CONTRACT UPON CONSOLE    
230400     DISPLAY "JOURNEY   LEIDOS    : " WKS-LEIDOS-JOURNEY  UPON CONSOLE    
230500     DISPLAY "LINEAS IMPRESAS     : " WKS-LINEAS-ESCRITAS UPON CONSOLE    
230600     DISPLAY "***************************************" UPON CONSOLE.      
230700 990-CIERRA-ARCHIVOS-E. EXIT.                                             
230800                                                                          
