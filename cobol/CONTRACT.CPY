000100******************************************************************        
000200*  COPY LIBRARY  :  CONTRACT                                     *        
000300*  SISTEMA       :  ANALISIS DE EMBUDO DE VENTAS (EMBU1)         *        
000400*  DESCRIPCION    :  TRANSACCION DE CONTRATO FIRMADO POR UN      *        
000500*                    PROSPECTO (VALOR TOTAL, INGRESO RECURRENTE  *        
000600*                    MENSUAL Y ESTADO).                          *        
000700*  LONGITUD       :  0048 BYTES  (SIN BYTES DE RESERVA).         *        
000800******************************************************************        
000900        01  REG-CONTRACT.                                                 
001000           05  CT-CONTRACT-ID              PIC 9(06).                     
001100           05  CT-PROSPECT-ID              PIC 9(06).                     
001200           05  CT-CONTRACT-VALUE           PIC S9(07)V99.                 
001300           05  CT-MRR                      PIC S9(07)V99.                 
001400           05  CT-STATUS                   PIC X(10).                     
001500               88  CT-EST-ACTIVO               VALUE 'ACTIVE'.            
001600               88  CT-EST-COMPLETADO           VALUE 'COMPLETED'.         
001700               88  CT-EST-CANCELADO            VALUE 'CANCELLED'.         
001800               88  CT-EST-EN-PAUSA             VALUE 'PAUSED'.            
001900           05  CT-SIGNED-DATE              PIC 9(08).                     
002000                                                                          
002100*    DESGLOSE DE CT-SIGNED-DATE PARA CALCULO DE CICLO                     
002200        01  CT-SIGNED-DATE-R REDEFINES REG-CONTRACT.                      
002300           05  FILLER                      PIC X(40).                     
002400           05  CT-SIGNED-AAAA              PIC 9(04).                     
002500           05  CT-SIGNED-MM                PIC 9(02).                     
002600           05  CT-SIGNED-DD                PIC 9(02).                     
