000100******************************************************************        
000200*  COPY LIBRARY  :  CONTROL                                      *        
000300*  SISTEMA       :  ANALISIS DE EMBUDO DE VENTAS (EMBU1)         *        
000400*  DESCRIPCION    :  REGISTRO DE PARAMETROS DE CORRIDA (FECHAS   *        
000500*                    DE INICIO/FIN DEL PERIODO DE ANALISIS Y     *        
000600*                    FECHA DE REFERENCIA PARA ANTIGUEDAD).       *        
000700*  LONGITUD       :  0024 BYTES  (SIN BYTES DE RESERVA; LA       *        
000800*                    LONGITUD ESTA FIJADA POR EL UNICO REGISTRO  *        
000900*                    DE PARAMETROS QUE SE LEE POR CORRIDA).      *        
001000******************************************************************        
001100        01  REG-CONTROL.                                                  
001200           05  CR-START-DATE               PIC 9(08).                     
001300           05  CR-END-DATE                 PIC 9(08).                     
001400           05  CR-AS-OF-DATE               PIC 9(08).                     
001500                                                                          
001600*    DESGLOSE DE CR-START-DATE PARA VALIDACIONES DE FECHA                 
001700        01  CR-START-DATE-R REDEFINES REG-CONTROL.                        
001800           05  CR-START-AAAA               PIC 9(04).                     
001900           05  CR-START-MM                 PIC 9(02).                     
002000           05  CR-START-DD                 PIC 9(02).                     
002100           05  FILLER                      PIC X(16).                     
